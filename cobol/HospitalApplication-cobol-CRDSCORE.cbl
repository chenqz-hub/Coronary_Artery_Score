000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  CRDSCORE.                                                   
000400 AUTHOR. TERRY G. DALY.                                                   
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 04/14/89.                                                  
000700 DATE-COMPILED. 04/14/89.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900                                                                          
001000******************************************************************        
001100*REMARKS.                                                                 
001200*                                                                         
001300*          CALLED BY CADSCORE FOR EVERY VALID PATIENT.                    
001400*          ROLLS THE PATIENT'S LESION TABLE UP INTO A CAD-RADS            
001500*          GRADE BY VESSEL, DECIDES THE DOMINANT VESSEL BY                
001600*          IMPORTANCE-WEIGHTED BURDEN, AND ATTACHES THE                   
001700*          RECOMMENDATION AND FOLLOW-UP TEXT THE RADIOLOGY                
001800*          DEPARTMENT PUTS ON THE FACE OF THE REPORT.                     
001900******************************************************************        
002000*    CHANGE LOG                                                           
002100*    041489 TGD - ORIGINAL SUBPROGRAM                                     
002200*    091190 JS  - ADDED VESSEL IMPORTANCE TABLE FOR DOMINANT              
002300*                 VESSEL SELECTION (WAS HIGHEST STENOSIS ONLY,            
002400*                 RADIOLOGY WANTED LM WEIGHTED OVER SIDE BRANCH)          
002500*    122898 MM  - Y2K REMEDIATION - NO DATE FIELDS, CLOSED                
002600*    061501 AK  - ADDED FOLLOW-UP TEXT TABLE PER GRADE                    
002700******************************************************************        
002800*    042612 TGD - BURDEN WAS TAKING THE VESSEL'S WORST SINGLE             
002900*                 LESION TIMES THE IMPORTANCE WEIGHT - TWO                
003000*                 MODERATE LESIONS IN ONE VESSEL COULD LOSE TO            
003100*                 ONE WORSE LESION ELSEWHERE.  BURDEN NOW SUMS            
003200*                 EVERY LESION IN THE VESSEL PER CARDIOLOGY QA            
003300******************************************************************        
003400*    091814 JS  - ADDED THE PER-LESION BURDEN FIGURE TO THE               
003500*                 RESULT AREA (CRDSCORE-LESION-BURDEN) SO CADSCORE        
003600*                 CAN PRINT EACH LESION'S OWN SHARE ON THE DETAIL         
003700*                 LINE INSTEAD OF JUST THE VESSEL ROLL-UP                 
003800                                                                          
003900 ENVIRONMENT DIVISION.                                                    
004000 CONFIGURATION SECTION.                                                   
004100 SOURCE-COMPUTER. IBM-390.                                                
004200 OBJECT-COMPUTER. IBM-390.                                                
004300 INPUT-OUTPUT SECTION.                                                    
004400                                                                          
004500 DATA DIVISION.                                                           
004600 FILE SECTION.                                                            
004700                                                                          
004800 WORKING-STORAGE SECTION.                                                 
004900                                                                          
005000 01  WS-VESSEL-IMPORTANCE-VALUES.                                         
005100     05  FILLER   PIC X(05) VALUE "LM 05".                                
005200     05  FILLER   PIC X(05) VALUE "LAD04".                                
005300     05  FILLER   PIC X(05) VALUE "LCX03".                                
005400     05  FILLER   PIC X(05) VALUE "RCA03".                                
005500     05  FILLER   PIC X(05) VALUE "OM 02".                                
005600     05  FILLER   PIC X(05) VALUE "D  02".                                
005700     05  FILLER   PIC X(05) VALUE "PDA02".                                
005800     05  FILLER   PIC X(05) VALUE "PLV01".                                
005900     05  FILLER   PIC X(05) VALUE "***01".                                
006000                                                                          
006100 01  WS-VESSEL-IMPORTANCE                                                 
006200         REDEFINES WS-VESSEL-IMPORTANCE-VALUES.                           
006300     05  WS-VI-ENTRY OCCURS 9 TIMES INDEXED BY WS-VI-IDX.                 
006400         10  WS-VI-VESSEL           PIC X(03).                            
006500         10  WS-VI-WEIGHT           PIC 9(02) COMP.                       
006600                                                                          
006700 01  WS-VESSEL-GRADES.                                                    
006800     05  WS-VG-VESSEL-MAX OCCURS 9 TIMES                                  
006900                 INDEXED BY WS-VG-IDX.                                    
007000         10  WS-VG-VESSEL           PIC X(03).                            
007100         10  WS-VG-BURDEN           PIC 9(03)V9(02).                      
007200     05  FILLER                     PIC X(08).                            
007300                                                                          
007400 01  WS-VESSEL-GRADES-ALT REDEFINES WS-VESSEL-GRADES.                     
007500     05  FILLER                     PIC X(53).                            
007600                                                                          
007700 01  WS-WORK-FIELDS.                                                      
007800     05  WS-BEST-BURDEN             PIC 9(03)V9(02) COMP-3.               
007900     05  WS-THIS-BURDEN             PIC 9(03)V9(02) COMP-3.               
008000     05  WS-VESSEL-COUNT            PIC 9(02) COMP.                       
008100     05  FILLER                     PIC X(05).                            
008200                                                                          
008300 77  WS-LES-SUB                     PIC 9(02) COMP.                       
008400 77  WS-VESSEL-SUB                  PIC 9(02) COMP.                       
008500 77  WS-FOUND-SW                    PIC X(01) VALUE "N".                  
008600     88  VESSEL-WAS-FOUND             VALUE "Y".                          
008700                                                                          
008800 LINKAGE SECTION.                                                         
008900 COPY CADLES.                                                             
009000                                                                          
009100 01  CRDSCORE-RESULT.                                                     
009200     05  CRDSCORE-CADRADS-GRADE     PIC 9(01).                            
009300     05  CRDSCORE-MAX-STENOSIS      PIC 9(03)V9(01).                      
009400     05  CRDSCORE-DOMINANT-VESSEL   PIC X(03).                            
009500     05  CRDSCORE-RECOMMEND-TEXT    PIC X(50).                            
009600     05  CRDSCORE-FOLLOWUP-TEXT     PIC X(40).                            
009700     05  CRDSCORE-LESION-BURDEN OCCURS 50 TIMES                           
009800             PIC 9(02)V9(02).                                             
009900                                                                          
010000 01  RETURN-CD                      PIC S9(04) COMP.                      
010100                                                                          
010200 PROCEDURE DIVISION USING CAD-PATIENT-LESIONS,                            
010300                           CRDSCORE-RESULT, RETURN-CD.                    
010400 000-HOUSEKEEPING.                                                        
010500     MOVE ZERO TO RETURN-CD.                                              
010600     MOVE ZERO TO CRDSCORE-CADRADS-GRADE.                                 
010700     MOVE ZERO TO CRDSCORE-MAX-STENOSIS.                                  
010800     MOVE SPACES TO CRDSCORE-DOMINANT-VESSEL.                             
010900     MOVE ZERO TO WS-VESSEL-COUNT.                                        
011000                                                                          
011100     IF CADLES-LESION-COUNT = ZERO                                        
011200         PERFORM 300-ASSIGN-RECOMMENDATION-TEXT                           
011300                 THRU 300-EXIT                                            
011400         PERFORM 400-ASSIGN-FOLLOWUP-TEXT THRU 400-EXIT                   
011500         GOBACK.                                                          
011600                                                                          
011700     PERFORM 100-CALC-VESSEL-GRADES THRU 100-EXIT                         
011800             VARYING WS-LES-SUB FROM 1 BY 1                               
011900             UNTIL WS-LES-SUB > CADLES-LESION-COUNT.                      
012000                                                                          
012100     PERFORM 200-CALC-DOMINANT-VESSEL THRU 200-EXIT.                      
012200     PERFORM 210-ASSIGN-CADRADS-GRADE THRU 210-EXIT.                      
012300     PERFORM 300-ASSIGN-RECOMMENDATION-TEXT THRU 300-EXIT.                
012400     PERFORM 400-ASSIGN-FOLLOWUP-TEXT THRU 400-EXIT.                      
012500     GOBACK.                                                              
012600                                                                          
012700 100-CALC-VESSEL-GRADES.                                                  
012800******** FIND OR ADD THIS LESION'S VESSEL IN THE RUNNING TABLE            
012900     MOVE "N" TO WS-FOUND-SW.                                             
013000     PERFORM 110-FIND-VESSEL-ROW THRU 110-EXIT                            
013100             VARYING WS-VESSEL-SUB FROM 1 BY 1                            
013200             UNTIL WS-VESSEL-SUB > WS-VESSEL-COUNT.                       
013300                                                                          
013400     IF NOT VESSEL-WAS-FOUND                                              
013500         ADD 1 TO WS-VESSEL-COUNT                                         
013600         MOVE WS-VESSEL-COUNT TO WS-VESSEL-SUB                            
013700         MOVE CADLES-T-VESSEL(WS-LES-SUB)                                 
013800              TO WS-VG-VESSEL(WS-VESSEL-SUB)                              
013900         MOVE ZERO TO WS-VG-BURDEN(WS-VESSEL-SUB).                        
014000                                                                          
014100******** ACCUMULATE THIS LESION'S SHARE OF THE VESSEL'S BURDEN -          
014200******** EVERY LESION COUNTS, NOT JUST THE WORST ONE IN THE VESSEL        
014300     PERFORM 230-LOOKUP-IMPORTANCE THRU 230-EXIT.                         
014400     COMPUTE WS-THIS-BURDEN ROUNDED =                                     
014500         CADLES-T-STENOSIS-PCT(WS-LES-SUB) / 100 * WS-VI-WEIGHT.          
014600     ADD WS-THIS-BURDEN TO WS-VG-BURDEN(WS-VESSEL-SUB).                   
014700******** SAME LESION BURDEN, KEPT PER LESION SO THE REPORT CAN            
014800******** SHOW EACH LESION'S OWN SHARE OF THE VESSEL TOTAL                 
014900     MOVE WS-THIS-BURDEN TO CRDSCORE-LESION-BURDEN(WS-LES-SUB).           
015000                                                                          
015100     IF CADLES-T-STENOSIS-PCT(WS-LES-SUB) >                               
015200                 CRDSCORE-MAX-STENOSIS                                    
015300         MOVE CADLES-T-STENOSIS-PCT(WS-LES-SUB)                           
015400              TO CRDSCORE-MAX-STENOSIS.                                   
015500 100-EXIT.                                                                
015600     EXIT.                                                                
015700                                                                          
015800 110-FIND-VESSEL-ROW.                                                     
015900     IF WS-VG-VESSEL(WS-VESSEL-SUB) =                                     
016000                 CADLES-T-VESSEL(WS-LES-SUB)                              
016100         MOVE "Y" TO WS-FOUND-SW                                          
016200         GO TO 110-EXIT.                                                  
016300 110-EXIT.                                                                
016400     EXIT.                                                                
016500                                                                          
016600 200-CALC-DOMINANT-VESSEL.                                                
016700     MOVE ZERO TO WS-BEST-BURDEN.                                         
016800     PERFORM 220-SCORE-ONE-VESSEL THRU 220-EXIT                           
016900             VARYING WS-VESSEL-SUB FROM 1 BY 1                            
017000             UNTIL WS-VESSEL-SUB > WS-VESSEL-COUNT.                       
017100 200-EXIT.                                                                
017200     EXIT.                                                                
017300                                                                          
017400 210-ASSIGN-CADRADS-GRADE.                                                
017500     IF CRDSCORE-MAX-STENOSIS = 0.0                                       
017600         MOVE 0 TO CRDSCORE-CADRADS-GRADE                                 
017700     ELSE IF CRDSCORE-MAX-STENOSIS < 25.0                                 
017800         MOVE 1 TO CRDSCORE-CADRADS-GRADE                                 
017900     ELSE IF CRDSCORE-MAX-STENOSIS < 50.0                                 
018000         MOVE 2 TO CRDSCORE-CADRADS-GRADE                                 
018100     ELSE IF CRDSCORE-MAX-STENOSIS < 70.0                                 
018200         MOVE 3 TO CRDSCORE-CADRADS-GRADE                                 
018300     ELSE IF CRDSCORE-MAX-STENOSIS < 100.0                                
018400         MOVE 4 TO CRDSCORE-CADRADS-GRADE                                 
018500     ELSE                                                                 
018600         MOVE 5 TO CRDSCORE-CADRADS-GRADE.                                
018700 210-EXIT.                                                                
018800     EXIT.                                                                
018900                                                                          
019000 220-SCORE-ONE-VESSEL.                                                    
019100     IF WS-VG-BURDEN(WS-VESSEL-SUB) > WS-BEST-BURDEN                      
019200         MOVE WS-VG-BURDEN(WS-VESSEL-SUB) TO WS-BEST-BURDEN               
019300         MOVE WS-VG-VESSEL(WS-VESSEL-SUB)                                 
019400              TO CRDSCORE-DOMINANT-VESSEL.                                
019500 220-EXIT.                                                                
019600     EXIT.                                                                
019700                                                                          
019800 230-LOOKUP-IMPORTANCE.                                                   
019900     SET WS-VI-IDX TO 1.                                                  
020000     SEARCH WS-VI-ENTRY                                                   
020100         AT END                                                           
020200             MOVE 1 TO WS-VI-WEIGHT                                       
020300         WHEN WS-VI-VESSEL(WS-VI-IDX) =                                   
020400                 WS-VG-VESSEL(WS-VESSEL-SUB)                              
020500             MOVE WS-VI-WEIGHT(WS-VI-IDX) TO WS-VI-WEIGHT                 
020600         WHEN WS-VI-VESSEL(WS-VI-IDX) = "***"                             
020700             MOVE WS-VI-WEIGHT(WS-VI-IDX) TO WS-VI-WEIGHT                 
020800     END-SEARCH.                                                          
020900 230-EXIT.                                                                
021000     EXIT.                                                                
021100                                                                          
021200 300-ASSIGN-RECOMMENDATION-TEXT.                                          
021300******** EXACT WORDING RADIOLOGY SIGNED OFF ON FOR THE FACE OF            
021400******** THE REPORT - DO NOT REWORD WITHOUT THEIR SIGN-OFF                
021500     EVALUATE CRDSCORE-CADRADS-GRADE                                      
021600         WHEN 0                                                           
021700             MOVE "NO CAD - NO SPECIAL MANAGEMENT"                        
021800                  TO CRDSCORE-RECOMMEND-TEXT                              
021900         WHEN 1                                                           
022000             MOVE "MINIMAL CAD - LIFESTYLE INTERVENTION"                  
022100                  TO CRDSCORE-RECOMMEND-TEXT                              
022200         WHEN 2                                                           
022300             MOVE "MILD CAD - MEDICAL THERAPY"                            
022400                  TO CRDSCORE-RECOMMEND-TEXT                              
022500         WHEN 3                                                           
022600             MOVE "MODERATE CAD - CONSIDER FUNCTIONAL TESTING"            
022700                  TO CRDSCORE-RECOMMEND-TEXT                              
022800         WHEN 4                                                           
022900             MOVE "SEVERE CAD - ANGIOGRAPHY / REVASCULARIZATION"          
023000                  TO CRDSCORE-RECOMMEND-TEXT                              
023100         WHEN 5                                                           
023200     MOVE "TOTAL OCCLUSION - ANGIOGRAPHY / REVASCULARIZATION"             
023300          TO CRDSCORE-RECOMMEND-TEXT                                      
023400         WHEN OTHER                                                       
023500             MOVE SPACES TO CRDSCORE-RECOMMEND-TEXT                       
023600     END-EVALUATE.                                                        
023700 300-EXIT.                                                                
023800     EXIT.                                                                
023900                                                                          
024000 400-ASSIGN-FOLLOWUP-TEXT.                                                
024100******** GRADES 4 AND 5 SHARE THE SAME WORDING - ONCE YOU ARE AT          
024200******** SEVERE OR OCCLUDED, THE REVASC WORK-UP SETS THE NEXT             
024300******** STUDY, NOT A FIXED RE-SCREEN INTERVAL                            
024400     EVALUATE CRDSCORE-CADRADS-GRADE                                      
024500         WHEN 0                                                           
024600             MOVE "CT IN 5-10 YEARS"                                      
024700                  TO CRDSCORE-FOLLOWUP-TEXT                               
024800         WHEN 1                                                           
024900             MOVE "CT IN 3-5 YEARS"                                       
025000                  TO CRDSCORE-FOLLOWUP-TEXT                               
025100         WHEN 2                                                           
025200             MOVE "CT IN 2-3 YEARS"                                       
025300                  TO CRDSCORE-FOLLOWUP-TEXT                               
025400         WHEN 3                                                           
025500             MOVE "RECHECK IN 1-2 YEARS"                                  
025600                  TO CRDSCORE-FOLLOWUP-TEXT                               
025700         WHEN 4                                                           
025800         WHEN 5                                                           
025900             MOVE "GUIDELINE FOLLOW-UP POST REVASC"                       
026000                  TO CRDSCORE-FOLLOWUP-TEXT                               
026100         WHEN OTHER                                                       
026200             MOVE SPACES TO CRDSCORE-FOLLOWUP-TEXT                        
026300     END-EVALUATE.                                                        
026400 400-EXIT.                                                                
026500     EXIT.                                                                
026600                                                                          
