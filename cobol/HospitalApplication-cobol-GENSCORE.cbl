000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  GENSCORE.                                                   
000400 AUTHOR. ANN KOWALSKI.                                                    
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 07/09/93.                                                  
000700 DATE-COMPILED. 07/09/93.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900                                                                          
001000******************************************************************        
001100*REMARKS.                                                                 
001200*                                                                         
001300*          CALLED BY CADSCORE FOR EVERY VALID PATIENT.                    
001400*          WALKS EVERY LESION ON THE PATIENT (NO STENOSIS                 
001500*          CUT-OFF, UNLIKE THE SYNTAX SCORER) AND BUILDS THE              
001600*          GENSINI TOTAL, SEVERITY GRADE AND RISK ASSESSMENT              
001700*          NARRATIVE CARDIOLOGY ATTACHES TO THE CATH REPORT.              
001800******************************************************************        
001900*    CHANGE LOG                                                           
002000*    070993 AK  - ORIGINAL SUBPROGRAM, WRITTEN TO MATCH THE               
002100*                 GENSINI WORKSHEET CARDIOLOGY HAD BEEN KEYING            
002200*                 BY HAND OFF THE CATH LAB FILM REPORTS                   
002300*    122898 MM  - Y2K REMEDIATION - NO DATE FIELDS, CLOSED                
002400*    031002 JS  - ADDED RISK CATEGORY, ANNUAL EVENT RISK AND              
002500*                 5-YEAR SURVIVAL ESTIMATE PER CARDIOLOGY                 
002600*                 REQUEST 02-0447                                         
002700*    090504 TGD - FLOORED 5-YEAR SURVIVAL AT 50 PERCENT - CALLS           
002800*                 WERE COMING IN ON NEGATIVE RESULTS                      
002900*    051106 AK  - SPLIT THE RISK MODIFIER COUNT IN TWO - THE              
003000*                 ANNUAL EVENT ADJUSTMENT AND THE 5-YEAR                  
003100*                 SURVIVAL PROGNOSTIC FACTORS DO NOT SHARE THE            
003200*                 SAME CRITERIA, THEY WERE WRONGLY COMBINED               
003300******************************************************************        
003400*    091814 AK  - ADDED THE PER-LESION GENSINI FIGURE TO THE              
003500*                 RESULT AREA (GENSCORE-LESION-SCORE) SO CADSCORE         
003600*                 CAN PRINT EACH LESION'S OWN CONTRIBUTION ON THE         
003700*                 DETAIL LINE INSTEAD OF JUST THE PATIENT TOTAL           
003800                                                                          
003900 ENVIRONMENT DIVISION.                                                    
004000 CONFIGURATION SECTION.                                                   
004100 SOURCE-COMPUTER. IBM-390.                                                
004200 OBJECT-COMPUTER. IBM-390.                                                
004300 INPUT-OUTPUT SECTION.                                                    
004400                                                                          
004500 DATA DIVISION.                                                           
004600 FILE SECTION.                                                            
004700                                                                          
004800 WORKING-STORAGE SECTION.                                                 
004900 COPY CADSEG.                                                             
005000                                                                          
005100 01  WS-LESION-CALC-FIELDS.                                               
005200     05  WS-SEG-ID                  PIC 9(02) COMP.                       
005300     05  WS-GEN-WEIGHT              PIC 9(01)V9(01).                      
005400     05  WS-STENOSIS-PTS            PIC 9(02) COMP.                       
005500     05  WS-LESION-SCORE            PIC S9(04)V9(02) COMP-3.              
005600     05  FILLER                     PIC X(10).                            
005700                                                                          
005800 01  WS-LESION-CALC-FIELDS-ALT REDEFINES WS-LESION-CALC-FIELDS.           
005900     05  FILLER                     PIC X(19).                            
006000                                                                          
006100 01  WS-RISK-WORK.                                                        
006200     05  WS-EVENT-MODIFIERS         PIC 9(02) COMP.                       
006300     05  WS-SURVIVAL-MODIFIERS      PIC 9(02) COMP.                       
006400     05  WS-ANNUAL-EVENT-PCT        PIC S9(03) COMP.                      
006500     05  WS-SURVIVAL-PCT            PIC S9(03) COMP.                      
006600     05  FILLER                     PIC X(08).                            
006700                                                                          
006800 01  WS-RISK-WORK-ALT REDEFINES WS-RISK-WORK.                             
006900     05  FILLER                     PIC X(19).                            
007000                                                                          
007100 77  WS-LES-SUB                     PIC 9(02) COMP.                       
007200                                                                          
007300 LINKAGE SECTION.                                                         
007400 COPY CADPAT.                                                             
007500 COPY CADLES.                                                             
007600                                                                          
007700 01  GENSCORE-RESULT.                                                     
007800     05  GENSCORE-GENSINI-SCORE     PIC 9(05)V9(02).                      
007900     05  GENSCORE-GENSINI-GRADE     PIC X(08).                            
008000     05  GENSCORE-RISK-CATEGORY     PIC X(10).                            
008100     05  GENSCORE-ANNUAL-EVENT-TEXT PIC X(20).                            
008200     05  GENSCORE-SURVIVAL-PCT      PIC 9(03).                            
008300     05  GENSCORE-LESION-SCORE OCCURS 50 TIMES                            
008400             PIC 9(03)V9(02).                                             
008500                                                                          
008600 01  RETURN-CD                      PIC S9(04) COMP.                      
008700                                                                          
008800 PROCEDURE DIVISION USING CAD-PATIENT-REC, CAD-PATIENT-LESIONS,           
008900                           GENSCORE-RESULT, RETURN-CD.                    
009000 000-HOUSEKEEPING.                                                        
009100     MOVE ZERO TO RETURN-CD.                                              
009200     MOVE ZERO TO GENSCORE-GENSINI-SCORE.                                 
009300     MOVE SPACES TO GENSCORE-GENSINI-GRADE.                               
009400                                                                          
009500     IF CADLES-LESION-COUNT = ZERO                                        
009600         MOVE "NORMAL  " TO GENSCORE-GENSINI-GRADE                        
009700         PERFORM 300-CALC-RISK-ASSESSMENT THRU 300-EXIT                   
009800         GOBACK.                                                          
009900                                                                          
010000     PERFORM 100-CALC-LESION-SCORES THRU 100-EXIT                         
010100             VARYING WS-LES-SUB FROM 1 BY 1                               
010200             UNTIL WS-LES-SUB > CADLES-LESION-COUNT.                      
010300                                                                          
010400     PERFORM 200-CALC-SEVERITY-GRADE THRU 200-EXIT.                       
010500     PERFORM 300-CALC-RISK-ASSESSMENT THRU 300-EXIT.                      
010600     GOBACK.                                                              
010700                                                                          
010800 100-CALC-LESION-SCORES.                                                  
010900     PERFORM 110-CALC-STENOSIS-PTS THRU 110-EXIT.                         
011000                                                                          
011100     IF CADLES-T-SEGMENT-ID(WS-LES-SUB) NOT = ZERO                        
011200         MOVE CADLES-T-SEGMENT-ID(WS-LES-SUB) TO WS-SEG-ID                
011300         PERFORM 150-LOOKUP-SEGMENT THRU 150-EXIT                         
011400     ELSE                                                                 
011500         PERFORM 160-INFER-SEGMENT THRU 160-EXIT.                         
011600                                                                          
011700     COMPUTE WS-LESION-SCORE ROUNDED =                                    
011800             WS-STENOSIS-PTS * WS-GEN-WEIGHT.                             
011900                                                                          
012000     ADD WS-LESION-SCORE TO GENSCORE-GENSINI-SCORE.                       
012100******** SAME LESION SCORE, KEPT PER LESION SO THE REPORT CAN             
012200******** SHOW EACH LESION'S OWN SHARE OF THE GENSINI TOTAL                
012300     MOVE WS-LESION-SCORE TO GENSCORE-LESION-SCORE(WS-LES-SUB).           
012400 100-EXIT.                                                                
012500     EXIT.                                                                
012600                                                                          
012700 110-CALC-STENOSIS-PTS.                                                   
012800     IF CADLES-T-STENOSIS-PCT(WS-LES-SUB) = 0.0                           
012900         MOVE 0 TO WS-STENOSIS-PTS                                        
013000     ELSE IF CADLES-T-STENOSIS-PCT(WS-LES-SUB) <= 25.0                    
013100         MOVE 1 TO WS-STENOSIS-PTS                                        
013200     ELSE IF CADLES-T-STENOSIS-PCT(WS-LES-SUB) <= 50.0                    
013300         MOVE 2 TO WS-STENOSIS-PTS                                        
013400     ELSE IF CADLES-T-STENOSIS-PCT(WS-LES-SUB) <= 75.0                    
013500         MOVE 4 TO WS-STENOSIS-PTS                                        
013600     ELSE IF CADLES-T-STENOSIS-PCT(WS-LES-SUB) <= 90.0                    
013700         MOVE 8 TO WS-STENOSIS-PTS                                        
013800     ELSE IF CADLES-T-STENOSIS-PCT(WS-LES-SUB) <= 99.0                    
013900         MOVE 16 TO WS-STENOSIS-PTS                                       
014000     ELSE                                                                 
014100         MOVE 32 TO WS-STENOSIS-PTS.                                      
014200 110-EXIT.                                                                
014300     EXIT.                                                                
014400                                                                          
014500 150-LOOKUP-SEGMENT.                                                      
014600     SET CADSEG-IDX TO 1.                                                 
014700     SEARCH CADSEG-ENTRY                                                  
014800         AT END                                                           
014900             MOVE 1.0 TO WS-GEN-WEIGHT                                    
015000         WHEN CADSEG-SEGMENT-ID(CADSEG-IDX) = WS-SEG-ID                   
015100             MOVE CADSEG-GENSINI-WEIGHT(CADSEG-IDX)                       
015200                  TO WS-GEN-WEIGHT                                        
015300     END-SEARCH.                                                          
015400 150-EXIT.                                                                
015500     EXIT.                                                                
015600                                                                          
015700 160-INFER-SEGMENT.                                                       
015800******** SEGMENT-ID OF ZERO - GO STRAIGHT TO THE VESSEL/LOCATION          
015900******** FALLBACK GENSINI WEIGHT, NO NEED TO RE-DERIVE A SEGMENT          
016000     SET CADSEG-VM-IDX TO 1.                                              
016100     SEARCH CADSEG-VM-ENTRY                                               
016200         AT END                                                           
016300             MOVE 1.0 TO WS-GEN-WEIGHT                                    
016400         WHEN (CADSEG-VM-VESSEL(CADSEG-VM-IDX) =                          
016500                  CADLES-T-VESSEL(WS-LES-SUB)                             
016600               OR CADSEG-VM-VESSEL(CADSEG-VM-IDX) = "***")                
016700           AND (CADSEG-VM-LOCATION(CADSEG-VM-IDX) =                       
016800                  CADLES-T-LOCATION(WS-LES-SUB)                           
016900               OR CADSEG-VM-LOCATION(CADSEG-VM-IDX) = "*")                
017000             MOVE CADSEG-VM-GENSINI-WEIGHT(CADSEG-VM-IDX)                 
017100                  TO WS-GEN-WEIGHT                                        
017200     END-SEARCH.                                                          
017300 160-EXIT.                                                                
017400     EXIT.                                                                
017500                                                                          
017600 200-CALC-SEVERITY-GRADE.                                                 
017700     IF GENSCORE-GENSINI-SCORE = 0.00                                     
017800         MOVE "NORMAL  " TO GENSCORE-GENSINI-GRADE                        
017900     ELSE IF GENSCORE-GENSINI-SCORE <= 20.00                              
018000         MOVE "MILD    " TO GENSCORE-GENSINI-GRADE                        
018100     ELSE IF GENSCORE-GENSINI-SCORE <= 40.00                              
018200         MOVE "MODERATE" TO GENSCORE-GENSINI-GRADE                        
018300     ELSE IF GENSCORE-GENSINI-SCORE <= 80.00                              
018400         MOVE "SEVERE  " TO GENSCORE-GENSINI-GRADE                        
018500     ELSE                                                                 
018600         MOVE "CRITICAL" TO GENSCORE-GENSINI-GRADE.                       
018700 200-EXIT.                                                                
018800     EXIT.                                                                
018900                                                                          
019000 300-CALC-RISK-ASSESSMENT.                                                
019100     PERFORM 310-ASSIGN-RISK-CATEGORY THRU 310-EXIT.                      
019200     PERFORM 320-CALC-ANNUAL-EVENT-PCT THRU 320-EXIT.                     
019300     PERFORM 330-CALC-SURVIVAL-PCT THRU 330-EXIT.                         
019400 300-EXIT.                                                                
019500     EXIT.                                                                
019600                                                                          
019700 310-ASSIGN-RISK-CATEGORY.                                                
019800     IF GENSCORE-GENSINI-SCORE > 80.00                                    
019900         MOVE "VERY-HIGH " TO GENSCORE-RISK-CATEGORY                      
020000     ELSE IF GENSCORE-GENSINI-SCORE > 40.00                               
020100         MOVE "HIGH      " TO GENSCORE-RISK-CATEGORY                      
020200     ELSE IF GENSCORE-GENSINI-SCORE > 20.00                               
020300         MOVE "MODERATE  " TO GENSCORE-RISK-CATEGORY                      
020400     ELSE                                                                 
020500         MOVE "LOW       " TO GENSCORE-RISK-CATEGORY.                     
020600 310-EXIT.                                                                
020700     EXIT.                                                                
020800                                                                          
020900 320-CALC-ANNUAL-EVENT-PCT.                                               
021000******** BASE RATE COMES OFF THE GENSINI TOTAL, NOT THE RISK              
021100******** CATEGORY - THE BANDS DO NOT LINE UP THE SAME WAY                 
021200     IF GENSCORE-GENSINI-SCORE <= 20.00                                   
021300         MOVE 2 TO WS-ANNUAL-EVENT-PCT                                    
021400     ELSE IF GENSCORE-GENSINI-SCORE <= 40.00                              
021500         MOVE 5 TO WS-ANNUAL-EVENT-PCT                                    
021600     ELSE IF GENSCORE-GENSINI-SCORE <= 80.00                              
021700         MOVE 10 TO WS-ANNUAL-EVENT-PCT                                   
021800     ELSE                                                                 
021900         MOVE 20 TO WS-ANNUAL-EVENT-PCT.                                  
022000                                                                          
022100     MOVE ZERO TO WS-EVENT-MODIFIERS.                                     
022200     IF CADPAT-AGE >= 75                                                  
022300         ADD 1 TO WS-EVENT-MODIFIERS.                                     
022400     IF CADPAT-IS-DIABETIC                                                
022500         ADD 1 TO WS-EVENT-MODIFIERS.                                     
022600     IF CADPAT-EJECT-FRACTION NOT = ZERO                                  
022700        AND CADPAT-EJECT-FRACTION < 50.0                                  
022800         ADD 1 TO WS-EVENT-MODIFIERS.                                     
022900     IF CADPAT-CREATININE > 2.00                                          
023000         ADD 1 TO WS-EVENT-MODIFIERS.                                     
023100                                                                          
023200     COMPUTE WS-ANNUAL-EVENT-PCT =                                        
023300             WS-ANNUAL-EVENT-PCT + (WS-EVENT-MODIFIERS * 2).              
023400                                                                          
023500     IF WS-ANNUAL-EVENT-PCT < 5                                           
023600         MOVE "LOW (<5%/YR)        " TO                                   
023700                 GENSCORE-ANNUAL-EVENT-TEXT                               
023800     ELSE IF WS-ANNUAL-EVENT-PCT < 10                                     
023900         MOVE "MODERATE (5-10%/YR) " TO                                   
024000                 GENSCORE-ANNUAL-EVENT-TEXT                               
024100     ELSE IF WS-ANNUAL-EVENT-PCT < 20                                     
024200         MOVE "HIGH (10-20%/YR)    " TO                                   
024300                 GENSCORE-ANNUAL-EVENT-TEXT                               
024400     ELSE                                                                 
024500         MOVE "VERY HIGH (>20%/YR) " TO                                   
024600                 GENSCORE-ANNUAL-EVENT-TEXT.                              
024700 320-EXIT.                                                                
024800     EXIT.                                                                
024900                                                                          
025000 330-CALC-SURVIVAL-PCT.                                                   
025100     MOVE 95 TO WS-SURVIVAL-PCT.                                          
025200     IF GENSCORE-GENSINI-SCORE > 80.00                                    
025300         SUBTRACT 15 FROM WS-SURVIVAL-PCT                                 
025400     ELSE IF GENSCORE-GENSINI-SCORE > 40.00                               
025500         SUBTRACT 10 FROM WS-SURVIVAL-PCT                                 
025600     ELSE IF GENSCORE-GENSINI-SCORE > 20.00                               
025700         SUBTRACT 5 FROM WS-SURVIVAL-PCT.                                 
025800                                                                          
025900     MOVE ZERO TO WS-SURVIVAL-MODIFIERS.                                  
026000     IF CADPAT-AGE >= 80                                                  
026100         ADD 1 TO WS-SURVIVAL-MODIFIERS.                                  
026200     IF CADPAT-IS-DIABETIC                                                
026300         ADD 1 TO WS-SURVIVAL-MODIFIERS.                                  
026400     IF CADPAT-EJECT-FRACTION NOT = ZERO                                  
026500        AND CADPAT-EJECT-FRACTION < 40.0                                  
026600         ADD 1 TO WS-SURVIVAL-MODIFIERS.                                  
026700                                                                          
026800     COMPUTE WS-SURVIVAL-PCT =                                            
026900             WS-SURVIVAL-PCT - (WS-SURVIVAL-MODIFIERS * 5).               
027000                                                                          
027100     IF WS-SURVIVAL-PCT < 50                                              
027200         MOVE 50 TO WS-SURVIVAL-PCT.                                      
027300                                                                          
027400     MOVE WS-SURVIVAL-PCT TO GENSCORE-SURVIVAL-PCT.                       
027500 330-EXIT.                                                                
027600     EXIT.                                                                
