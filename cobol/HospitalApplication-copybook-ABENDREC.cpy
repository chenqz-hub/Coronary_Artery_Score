000100******************************************************************        
000200*    COPYBOOK    ABENDREC                                       *         
000300*    DESCRIPTION -  STANDARD SYSOUT DUMP LINE AND FORCED-ABEND  *         
000400*                   FIELDS USED BY EVERY BATCH STEP IN THE      *         
000500*                   SCORING SUITE - KEEPS THE DUMP FORMAT       *         
000600*                   CONSISTENT FOR THE OPERATORS                *         
000700******************************************************************        
000800*    CHANGE LOG                                                 *         
000900*    012388 JS  - ORIGINAL COPYBOOK                             *         
001000*    122898 MM  - Y2K REMEDIATION - NO DATE FIELDS, CLOSED      *         
001100******************************************************************        
001200 01  ABEND-REC.                                                           
001300     05  PARA-NAME                   PIC X(20).                           
001400     05  ABEND-REASON                PIC X(40).                           
001500     05  EXPECTED-VAL                PIC X(10).                           
001600     05  ACTUAL-VAL                  PIC X(10).                           
001700     05  FILLER                      PIC X(50).                           
001800                                                                          
001900******************************************************************        
002000*    ALTERNATE VIEW - LETS 1000-ABEND-RTN DISPLAY THE REASON    *         
002100*    AND BOTH VALUES ON ONE CONSOLE LINE WITHOUT SUBSCRIPTING   *         
002200******************************************************************        
002300 01  ABEND-REC-ALT REDEFINES ABEND-REC.                                   
002400     05  ABEND-ALT-PARA              PIC X(20).                           
002500     05  ABEND-ALT-MESSAGE-BLOCK     PIC X(60).                           
002600     05  FILLER                      PIC X(50).                           
002700                                                                          
002800******************************************************************        
002900*    FORCED-ABEND SWITCHES - DIVIDE ZERO-VAL INTO ONE-VAL IS    *         
003000*    THE HOUSE TRICK FOR ENDING A STEP WITH A SYSTEM COMPLETION *         
003100*    CODE THE JOB SCHEDULER WILL TRAP ON                        *         
003200******************************************************************        
003300 77  ZERO-VAL                        PIC 9(01) COMP VALUE 0.              
003400 77  ONE-VAL                         PIC 9(01) COMP VALUE 1.              
