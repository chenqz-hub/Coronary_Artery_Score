000100******************************************************************        
000200*    COPYBOOK    CADLES                                         *         
000300*    DESCRIPTION -  ANGIOGRAPHIC LESION RECORD - ZERO OR MORE   *         
000400*                   PER PATIENT, AND THE IN-MEMORY LESION       *         
000500*                   TABLE CADSCORE BUILDS FOR ONE PATIENT AT    *         
000600*                   A TIME DURING THE MATCH STEP                *         
000700******************************************************************        
000800*    CHANGE LOG                                                 *         
000900*    030689 JS  - ORIGINAL COPYBOOK FOR SCORING PROJECT         *         
001000*    091191 TGD - ADDED MORPHOLOGY FLAGS (BIFURCATION, OSTIAL,  *         
001100*                 CALCIFIED, TORTUOUS) PER CATH LAB REQUEST     *         
001200*    051696 AK  - ADDED CTO AND THROMBUS FLAGS                  *         
001300*    122898 MM  - Y2K REMEDIATION - NO DATE FIELDS, CLOSED      *         
001400*    030902 JS  - ADDED LESION TABLE FOR CADSCORE MATCH STEP    *         
001500*                 (WAS A SEPARATE WORKING-STORAGE COPYBOOK)     *         
001600******************************************************************        
001700 01  CAD-LESION-REC.                                                      
001800     05  CADLES-PATIENT-ID           PIC X(08).                           
001900     05  CADLES-LESION-SEQ           PIC 9(03).                           
002000     05  CADLES-VESSEL               PIC X(03).                           
002100         88  CADLES-VESSEL-IS-LM       VALUE "LM ".                       
002200         88  CADLES-VESSEL-IS-LAD      VALUE "LAD".                       
002300         88  CADLES-VESSEL-IS-LCX      VALUE "LCX".                       
002400         88  CADLES-VESSEL-IS-RCA      VALUE "RCA".                       
002500         88  CADLES-VESSEL-IS-PLV      VALUE "PLV".                       
002600     05  CADLES-SEGMENT-ID           PIC 9(02).                           
002700     05  CADLES-STENOSIS-PCT         PIC 9(03)V9(01).                     
002800     05  CADLES-LOCATION             PIC X(01).                           
002900         88  CADLES-LOC-PROXIMAL       VALUE "P".                         
003000         88  CADLES-LOC-MID            VALUE "M".                         
003100         88  CADLES-LOC-DISTAL         VALUE "D".                         
003200     05  CADLES-LENGTH-MM            PIC 9(03)V9(01).                     
003300     05  CADLES-MORPHOLOGY-FLAGS.                                         
003400         10  CADLES-BIFURCATION        PIC X(01).                         
003500             88  CADLES-IS-BIFURCATION   VALUE "Y".                       
003600         10  CADLES-OSTIAL             PIC X(01).                         
003700             88  CADLES-IS-OSTIAL        VALUE "Y".                       
003800         10  CADLES-CALCIFIED          PIC X(01).                         
003900             88  CADLES-IS-CALCIFIED     VALUE "Y".                       
004000         10  CADLES-TORTUOUS           PIC X(01).                         
004100             88  CADLES-IS-TORTUOUS      VALUE "Y".                       
004200         10  CADLES-CTO                PIC X(01).                         
004300             88  CADLES-IS-CTO           VALUE "Y".                       
004400         10  CADLES-THROMBUS           PIC X(01).                         
004500             88  CADLES-IS-THROMBUS      VALUE "Y".                       
004600     05  FILLER                      PIC X(49).                           
004700                                                                          
004800******************************************************************        
004900*    PER-PATIENT LESION TABLE - LOADED BY CADSCORE'S MATCH STEP *         
005000*    (100-MAINLINE) WHILE THE LESIONS FILE KEY EQUALS THE       *         
005100*    PATIENT BEING PROCESSED, THEN PASSED BY REFERENCE TO       *         
005200*    SYNSCORE, CRDSCORE AND GENSCORE ON THEIR LINKAGE RECORDS   *         
005300******************************************************************        
005400 01  CAD-PATIENT-LESIONS.                                                 
005500     05  CADLES-LESION-COUNT         PIC 9(03) COMP.                      
005600     05  CADLES-LESION-TABLE OCCURS 50 TIMES                              
005700                 INDEXED BY CADLES-LES-IDX.                               
005800         10  CADLES-T-VESSEL           PIC X(03).                         
005900         10  CADLES-T-SEGMENT-ID       PIC 9(02).                         
006000         10  CADLES-T-STENOSIS-PCT     PIC 9(03)V9(01).                   
006100         10  CADLES-T-LOCATION         PIC X(01).                         
006200         10  CADLES-T-LENGTH-MM        PIC 9(03)V9(01).                   
006300         10  CADLES-T-BIFURCATION      PIC X(01).                         
006400         10  CADLES-T-OSTIAL           PIC X(01).                         
006500         10  CADLES-T-CALCIFIED        PIC X(01).                         
006600         10  CADLES-T-TORTUOUS         PIC X(01).                         
006700         10  CADLES-T-CTO              PIC X(01).                         
006800         10  CADLES-T-THROMBUS         PIC X(01).                         
006900                                                                          
007000******************************************************************        
007100*    ALTERNATE VIEW - LETS 350-VALIDATE-LESIONS TEST ALL SIX    *         
007200*    MORPHOLOGY FLAGS OF ONE INPUT RECORD IN A SINGLE MOVE      *         
007300******************************************************************        
007400 01  CAD-LESION-REC-ALT REDEFINES CAD-LESION-REC.                         
007500     05  CADLES-ALT-KEY-AREA         PIC X(11).                           
007600     05  CADLES-ALT-VESSEL           PIC X(03).                           
007700     05  CADLES-ALT-ANATOMY          PIC X(11).                           
007800     05  CADLES-ALT-MORPH-FLAGS      PIC X(06).                           
007900     05  FILLER                      PIC X(49).                           
