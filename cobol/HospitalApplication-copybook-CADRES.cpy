000100******************************************************************        
000200*    COPYBOOK    CADRES                                         *         
000300*    DESCRIPTION -  ONE SCORED-PATIENT RESULT RECORD WRITTEN BY *         
000400*                   CADSCORE TO THE CADRES OUTPUT FILE          *         
000500******************************************************************        
000600*    CHANGE LOG                                                 *         
000700*    030689 JS  - ORIGINAL COPYBOOK FOR SCORING PROJECT         *         
000800*    091191 TGD - WIDENED SYNTAX-SCORE TO 9999V9 - SAW TOTALS   *         
000900*                 OVER 99.9 ON COMPLEX MULTI-VESSEL CASES       *         
001000*    122898 MM  - Y2K REMEDIATION - NO DATE FIELDS, CLOSED      *         
001100******************************************************************        
001200 01  CAD-RESULT-REC.                                                      
001300     05  CADRES-PATIENT-ID           PIC X(08).                           
001400     05  CADRES-LESION-COUNT         PIC 9(03).                           
001500     05  CADRES-SYNTAX-SCORE         PIC 9(04)V9(01).                     
001600     05  CADRES-SYNTAX-RISK          PIC X(12).                           
001700         88  CADRES-SYNTAX-RISK-LOW    VALUE "LOW         ".              
001800         88  CADRES-SYNTAX-RISK-INTER  VALUE "INTERMEDIATE".              
001900         88  CADRES-SYNTAX-RISK-HIGH   VALUE "HIGH        ".              
002000     05  CADRES-SYNTAX-II-SCORE      PIC 9(04)V9(01).                     
002100     05  CADRES-CLINICAL-SCORE       PIC 9(03).                           
002200     05  CADRES-CADRADS-GRADE        PIC 9(01).                           
002300     05  CADRES-MAX-STENOSIS         PIC 9(03)V9(01).                     
002400     05  CADRES-DOMINANT-VESSEL      PIC X(03).                           
002500     05  CADRES-GENSINI-SCORE        PIC 9(05)V9(02).                     
002600     05  CADRES-GENSINI-GRADE        PIC X(08).                           
002700     05  CADRES-VALID-FLAG           PIC X(01).                           
002800         88  CADRES-IS-VALID           VALUE "Y".                         
002900         88  CADRES-IS-INVALID         VALUE "N".                         
003000     05  FILLER                      PIC X(20).                           
003100                                                                          
003200******************************************************************        
003300*    ALTERNATE VIEW - USED BY 950-WRITE-SUMMARY TO LAY THE       *        
003400*    COLUMNAR SUMMARY LINE OUT OVER THE SAME RECORD AREA         *        
003500******************************************************************        
003600 01  CAD-RESULT-REC-ALT REDEFINES CAD-RESULT-REC.                         
003700     05  CADRES-ALT-ID-AND-COUNT     PIC X(11).                           
003800     05  CADRES-ALT-SYNTAX-BLOCK     PIC X(22).                           
003900     05  CADRES-ALT-CADRADS-BLOCK    PIC X(08).                           
004000     05  CADRES-ALT-GENSINI-BLOCK    PIC X(18).                           
004100     05  FILLER                      PIC X(21).                           
