000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  CADSCORE.                                                   
000300 AUTHOR. JON SAYLES.                                                      
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000500 DATE-WRITTEN. 03/06/89.                                                  
000600 DATE-COMPILED. 03/06/89.                                                 
000700 SECURITY. NON-CONFIDENTIAL.                                              
000800                                                                          
000900******************************************************************        
001000*REMARKS.                                                                 
001100*                                                                         
001200*          THIS IS THE NIGHTLY CAD SEVERITY SCORING RUN.  IT              
001300*          MATCHES EACH PATIENT ON THE PATIENTS FILE WITH ITS             
001400*          LESION RECORDS ON THE LESIONS FILE, EDITS BOTH, AND            
001500*          FOR EVERY PATIENT THAT PASSES EDIT CALLS SYNSCORE,             
001600*          CRDSCORE AND GENSCORE TO COMPUTE THE SYNTAX, CAD-RADS          
001700*          AND GENSINI SEVERITY MEASURES.                                 
001800*                                                                         
001900*          ONE RESULT RECORD IS WRITTEN TO THE RESULTS FILE FOR           
002000*          EVERY PATIENT READ, VALID OR NOT.  THE PRINTED REPORT          
002100*          CARRIES A DETAIL BLOCK PER PATIENT AND A FINAL RUN             
002200*          SUMMARY.                                                       
002300******************************************************************        
002400*    CHANGE LOG                                                           
002500*    030689 JS  - ORIGINAL PROGRAM, REPLACES THE OLD DALYEDIT             
002600*                 DAILY-CHARGES EDIT STEP FOR THE NEW CATH LAB            
002700*                 SCORING PROJECT                                         
002800*    091191 TGD - ADDED THE YOUNG-PATIENT-SEVERE-CAD AND LM/EF            
002900*                 WARNING MESSAGES PER CARDIOLOGY COMMITTEE               
003000*    051696 AK  - ADDED CTO AND THROMBUS EDITS TO 350-VALIDATE-           
003100*                 LESIONS TO MATCH THE REVISED CADLES LAYOUT              
003200*    122898 MM  - Y2K REMEDIATION - WS-RUN-DATE IS DISPLAY FORM           
003300*                 ONLY, NO WINDOWING LOGIC NEEDED, CLOSED                 
003400*    030902 JS  - MOVED THE PER-PATIENT LESION TABLE OUT OF THIS          
003500*                 PROGRAM AND INTO CADLES SO SYNSCORE, CRDSCORE           
003600*                 AND GENSCORE CAN ALL SHARE THE SAME COPYBOOK            
003700*    062504 TGD - ADDED THE DIABETIC-NEPHROPATHY WARNING PER              
003800*                 RENAL/CARDIOLOGY JOINT REVIEW                           
003900*    081507 AK  - WIDENED WS-SUM-GENSINI ON THE COLUMNAR REPORT           
004000*                 LINE - 999.99 WAS TRUNCATING ON HIGH SCORES             
004100*    051912 TGD - ORPHANED LESIONS WERE ONLY BUMPING A RUN TOTAL -        
004200*                 NOW EACH ONE PRINTS ITS OWN WARNING LINE ON THE         
004300*                 REPORT AS SOON AS IT'S DETECTED, PER QA AUDIT           
004400*    091814 JS  - THE LESION DETAIL LINE AND THE CAD-RADS SCORE           
004500*                 LINE CARRIED NO PER-LESION SCORE BREAKDOWN AND          
004600*                 NO FOLLOW-UP INTERVAL - BOTH WERE COMPUTED BY           
004700*                 THE SCORERS BUT NEVER PRINTED.  WIRED UP THE NEW        
004800*                 PER-LESION RESULT TABLES AND ADDED THE FOLLOW-UP        
004900*                 LINE PER RADIOLOGY REPORT REVIEW                        
005000*    092914 JS  - WS-S4-MEAN WAS REPORTING THE GENSINI MEAN TO 2          
005100*                 DECIMALS - SPEC CALLS FOR 1 DEC ON THE MEAN LIKE        
005200*                 THE SYNTAX MEAN.  NARROWED WS-GENSINI-MEAN-WORK         
005300*                 AND WS-S4-MEAN TO 1 DEC AND WIDENED THE TRAILING        
005400*                 FILLER ON WS-SUMMARY-LINE4 TO HOLD THE 132-BYTE         
005500*                 TOTAL                                                   
005600******************************************************************        
005700                                                                          
005800 ENVIRONMENT DIVISION.                                                    
005900 CONFIGURATION SECTION.                                                   
006000 SOURCE-COMPUTER. IBM-390.                                                
006100 OBJECT-COMPUTER. IBM-390.                                                
006200 SPECIAL-NAMES.                                                           
006300     C01 IS NEXT-PAGE.                                                    
006400                                                                          
006500 INPUT-OUTPUT SECTION.                                                    
006600 FILE-CONTROL.                                                            
006700     SELECT SYSOUT                                                        
006800     ASSIGN TO UT-S-SYSOUT                                                
006900         ORGANIZATION IS SEQUENTIAL.                                      
007000                                                                          
007100     SELECT PATIENTS                                                      
007200     ASSIGN TO UT-S-PATIENTS                                              
007300         ACCESS MODE IS SEQUENTIAL                                        
007400         FILE STATUS IS OFCODE.                                           
007500                                                                          
007600     SELECT LESIONS                                                       
007700     ASSIGN TO UT-S-LESIONS                                               
007800         ACCESS MODE IS SEQUENTIAL                                        
007900         FILE STATUS IS OFCODE.                                           
008000                                                                          
008100     SELECT RESULTS                                                       
008200     ASSIGN TO UT-S-RESULTS                                               
008300         ACCESS MODE IS SEQUENTIAL                                        
008400         FILE STATUS IS OFCODE.                                           
008500                                                                          
008600     SELECT CADRPT                                                        
008700     ASSIGN TO UT-S-CADRPT                                                
008800         ACCESS MODE IS SEQUENTIAL                                        
008900         FILE STATUS IS OFCODE.                                           
009000                                                                          
009100 DATA DIVISION.                                                           
009200 FILE SECTION.                                                            
009300 FD  SYSOUT                                                               
009400     RECORDING MODE IS F                                                  
009500     LABEL RECORDS ARE STANDARD                                           
009600     RECORD CONTAINS 130 CHARACTERS                                       
009700     BLOCK CONTAINS 0 RECORDS                                             
009800     DATA RECORD IS SYSOUT-REC.                                           
009900 01  SYSOUT-REC  PIC X(130).                                              
010000                                                                          
010100 FD  CADRPT                                                               
010200     RECORDING MODE IS F                                                  
010300     LABEL RECORDS ARE STANDARD                                           
010400     RECORD CONTAINS 132 CHARACTERS                                       
010500     BLOCK CONTAINS 0 RECORDS                                             
010600     DATA RECORD IS RPT-REC.                                              
010700 01  RPT-REC  PIC X(132).                                                 
010800                                                                          
010900****** SORTED ASCENDING BY CADPAT-PATIENT-ID - ONE RECORD PER             
011000****** PATIENT SCHEDULED FOR THE CATH LAB SCORING RUN                     
011100 FD  PATIENTS                                                             
011200     RECORDING MODE IS F                                                  
011300     LABEL RECORDS ARE STANDARD                                           
011400     RECORD CONTAINS 80 CHARACTERS                                        
011500     BLOCK CONTAINS 0 RECORDS                                             
011600     DATA RECORD IS CAD-PATIENT-REC-DATA.                                 
011700 01  CAD-PATIENT-REC-DATA  PIC X(80).                                     
011800                                                                          
011900****** SORTED ASCENDING BY CADLES-PATIENT-ID, CADLES-LESION-SEQ -         
012000****** ZERO OR MORE RECORDS PER PATIENT ON THE PATIENTS FILE              
012100 FD  LESIONS                                                              
012200     RECORDING MODE IS F                                                  
012300     LABEL RECORDS ARE STANDARD                                           
012400     RECORD CONTAINS 80 CHARACTERS                                        
012500     BLOCK CONTAINS 0 RECORDS                                             
012600     DATA RECORD IS CAD-LESION-REC-DATA.                                  
012700 01  CAD-LESION-REC-DATA  PIC X(80).                                      
012800                                                                          
012900 FD  RESULTS                                                              
013000     RECORDING MODE IS F                                                  
013100     LABEL RECORDS ARE STANDARD                                           
013200     RECORD CONTAINS 80 CHARACTERS                                        
013300     BLOCK CONTAINS 0 RECORDS                                             
013400     DATA RECORD IS CAD-RESULT-REC-DATA.                                  
013500 01  CAD-RESULT-REC-DATA  PIC X(80).                                      
013600                                                                          
013700 WORKING-STORAGE SECTION.                                                 
013800 COPY ABENDREC.                                                           
013900 COPY CADPAT.                                                             
014000 COPY CADLES.                                                             
014100 COPY CADRES.                                                             
014200                                                                          
014300******************************************************************        
014400*    CONTROL SWITCHES                                                     
014500******************************************************************        
014600 01  FLAGS-AND-SWITCHES.                                                  
014700     05  MORE-PATIENTS-SW         PIC X(01) VALUE "Y".                    
014800         88  NO-MORE-PATIENTS          VALUE "N".                         
014900         88  MORE-PATIENTS             VALUE "Y".                         
015000     05  MORE-LESIONS-SW          PIC X(01) VALUE "Y".                    
015100         88  NO-MORE-LESIONS           VALUE "N".                         
015200         88  MORE-LESIONS              VALUE "Y".                         
015300     05  PATIENT-VALID-SW         PIC X(01).                              
015400         88  PATIENT-IS-VALID          VALUE "Y".                         
015500         88  PATIENT-IS-INVALID        VALUE "N".                         
015600     05  OFCODE                   PIC X(02).                              
015700         88  FILE-OK                   VALUE "00".                        
015800         88  FILE-EOF                  VALUE "10".                        
015900                                                                          
016000******************************************************************        
016100*    77-LEVEL COUNTERS, SUBSCRIPTS AND ACCUMULATORS                       
016200******************************************************************        
016300 77  WS-LES-SUB                 PIC 9(02) COMP.                           
016400 77  WS-ERR-SUB                 PIC 9(02) COMP.                           
016500 77  WS-WARN-SUB                PIC 9(02) COMP.                           
016600 77  WS-LINES                   PIC 9(02) COMP VALUE 99.                  
016700 77  WS-PAGES                   PIC 9(03) COMP VALUE 1.                   
016800 77  WS-RETURN-CD               PIC S9(04) COMP VALUE 0.                  
016900 77  WS-RUN-DATE                PIC 9(06) VALUE ZERO.                     
017000 77  WS-SYNTAX-MEAN-WORK        PIC 9(04)V9(01) COMP-3.                   
017100 77  WS-GENSINI-MEAN-WORK       PIC 9(05)V9(01) COMP-3.                   
017200                                                                          
017300******************************************************************        
017400*    RUN TOTALS - PRINTED BY 950-WRITE-SUMMARY AT END OF JOB              
017500******************************************************************        
017600 01  COUNTERS-IDXS-AND-ACCUMULATORS.                                      
017700     05  WS-PATIENTS-READ          PIC 9(05) COMP.                        
017800     05  WS-PATIENTS-VALID         PIC 9(05) COMP.                        
017900     05  WS-PATIENTS-INVALID       PIC 9(05) COMP.                        
018000     05  WS-ORPHAN-LESIONS         PIC 9(05) COMP.                        
018100     05  WS-SYNTAX-HIGH-COUNT      PIC 9(05) COMP.                        
018200     05  WS-CADRADS-SEVERE-COUNT   PIC 9(05) COMP.                        
018300     05  WS-SYNTAX-TOTAL           PIC S9(07)V9(02) COMP-3.               
018400     05  WS-SYNTAX-MAX             PIC 9(04)V9(01).                       
018500     05  WS-GENSINI-TOTAL          PIC S9(07)V9(02) COMP-3.               
018600     05  WS-GENSINI-MAX            PIC 9(05)V9(02).                       
018700                                                                          
018800******************************************************************        
018900*    ONE-SHOT SWITCHES AND SCRATCH TEXT USED WHILE BUILDING A             
019000*    PATIENT'S MESSAGES - RESET BY 200-PROCESS-PATIENT EACH TIME          
019100******************************************************************        
019200 01  PER-PATIENT-MESSAGE-SWITCHES.                                        
019300     05  WS-WARN-YOUNG-SW         PIC X(01) VALUE "N".                    
019400     05  WS-WARN-LM-SW            PIC X(01) VALUE "N".                    
019500     05  WS-NEW-ERR-TEXT           PIC X(50).                             
019600     05  WS-NEW-WARN-TEXT          PIC X(50).                             
019700                                                                          
019800******************************************************************        
019900*    PRINTED REPORT LINE LAYOUTS                                          
020000******************************************************************        
020100                                                                          
020200 01  WS-RPT-HDR-REC.                                                      
020300     05  FILLER                   PIC X(01).                              
020400     05  FILLER                   PIC X(40) VALUE                         
020500         "CORONARY ARTERY DISEASE SEVERITY REPORT".                       
020600     05  FILLER                   PIC X(09).                              
020700     05  FILLER                   PIC X(09) VALUE "RUN DATE ".            
020800     05  WS-HDR-RUN-DATE             PIC 99/99/99.                        
020900     05  FILLER                   PIC X(02).                              
021000     05  FILLER                   PIC X(05) VALUE "PAGE ".                
021100     05  WS-HDR-PAGE-NBR             PIC ZZ9.                             
021200     05  FILLER                   PIC X(55).                              
021300                                                                          
021400 01  WS-COLM-HDR-REC.                                                     
021500     05  FILLER                   PIC X(09) VALUE "ID       ".            
021600     05  FILLER                   PIC X(04) VALUE "LES ".                 
021700     05  FILLER                   PIC X(07) VALUE "SYNTAX ".              
021800     05  FILLER                   PIC X(13) VALUE "RISK         ".        
021900     05  FILLER                   PIC X(03) VALUE "CR ".                  
022000     05  FILLER                   PIC X(09) VALUE "GENSINI  ".            
022100     05  FILLER                   PIC X(09) VALUE "GRADE    ".            
022200     05  FILLER                   PIC X(78).                              
022300                                                                          
022400 01  WS-COLM-SUMMARY-REC.                                                 
022500     05  WS-SUM-ID                   PIC X(08).                           
022600     05  FILLER                   PIC X(01).                              
022700     05  WS-SUM-LESIONS              PIC ZZ9.                             
022800     05  FILLER                   PIC X(01).                              
022900     05  WS-SUM-SYNTAX               PIC ZZZ9.9.                          
023000     05  FILLER                   PIC X(01).                              
023100     05  WS-SUM-RISK                 PIC X(12).                           
023200     05  FILLER                   PIC X(01).                              
023300     05  WS-SUM-CADRADS              PIC 9.                               
023400     05  FILLER                   PIC X(01).                              
023500     05  WS-SUM-GENSINI              PIC ZZZZ9.99.                        
023600     05  FILLER                   PIC X(01).                              
023700     05  WS-SUM-GRADE                PIC X(08).                           
023800     05  FILLER                   PIC X(80).                              
023900                                                                          
024000 01  WS-PATIENT-HDR-REC.                                                  
024100     05  FILLER                   PIC X(01).                              
024200     05  FILLER                   PIC X(09) VALUE "PATIENT: ".            
024300     05  WS-PHD-ID                   PIC X(08).                           
024400     05  FILLER                   PIC X(03).                              
024500     05  FILLER                   PIC X(04) VALUE "AGE ".                 
024600     05  WS-PHD-AGE                  PIC ZZ9.                             
024700     05  FILLER                   PIC X(03).                              
024800     05  FILLER                   PIC X(07) VALUE "GENDER ".              
024900     05  WS-PHD-GENDER               PIC X(01).                           
025000     05  FILLER                   PIC X(03).                              
025100     05  FILLER                   PIC X(08) VALUE "LESIONS ".             
025200     05  WS-PHD-LESIONS              PIC ZZ9.                             
025300     05  FILLER                   PIC X(79).                              
025400                                                                          
025500 01  WS-LESION-LINE-REC.                                                  
025600     05  FILLER                   PIC X(06).                              
025700     05  FILLER                   PIC X(07) VALUE "LESION ".              
025800     05  WS-LL-SEQ                   PIC ZZ9.                             
025900     05  FILLER                   PIC X(02).                              
026000     05  FILLER                   PIC X(07) VALUE "VESSEL ".              
026100     05  WS-LL-VESSEL                PIC X(03).                           
026200     05  FILLER                   PIC X(02).                              
026300     05  FILLER                   PIC X(04) VALUE "SEG ".                 
026400     05  WS-LL-SEGMENT               PIC Z9.                              
026500     05  FILLER                   PIC X(02).                              
026600     05  FILLER                   PIC X(04) VALUE "LOC ".                 
026700     05  WS-LL-LOCATION              PIC X(01).                           
026800     05  FILLER                   PIC X(02).                              
026900     05  FILLER                   PIC X(09) VALUE "STENOSIS ".            
027000     05  WS-LL-STENOSIS              PIC ZZZ9.9.                          
027100     05  FILLER                   PIC X(02) VALUE "% ".                   
027200     05  FILLER                   PIC X(02) VALUE "  ".                   
027300     05  FILLER                   PIC X(04) VALUE "SYN ".                 
027400     05  WS-LL-SYN-SCORE             PIC ZZ9.9.                           
027500     05  FILLER                   PIC X(02) VALUE "  ".                   
027600     05  FILLER                   PIC X(04) VALUE "CRD ".                 
027700     05  WS-LL-CRD-BURDEN            PIC Z9.99.                           
027800     05  FILLER                   PIC X(02) VALUE "  ".                   
027900     05  FILLER                   PIC X(04) VALUE "GEN ".                 
028000     05  WS-LL-GEN-SCORE             PIC ZZZ9.99.                         
028100     05  FILLER                   PIC X(35).                              
028200                                                                          
028300 01  WS-SYNTAX-SCORE-LINE.                                                
028400     05  FILLER                   PIC X(06).                              
028500     05  FILLER                   PIC X(13) VALUE "SYNTAX SCORE ".        
028600     05  WS-SSL-SCORE                PIC ZZZ9.9.                          
028700     05  FILLER                   PIC X(16) VALUE                         
028800         "  RISK CATEGORY ".                                              
028900     05  WS-SSL-RISK                 PIC X(12).                           
029000     05  FILLER                   PIC X(12) VALUE "  SYNTAX-II ".         
029100     05  WS-SSL-SYNII                PIC ZZZ9.9.                          
029200     05  FILLER                   PIC X(15) VALUE                         
029300         "  CLINICAL PTS ".                                               
029400     05  WS-SSL-CLINICAL             PIC ZZ9.                             
029500     05  FILLER                   PIC X(43).                              
029600                                                                          
029700 01  WS-CADRADS-SCORE-LINE.                                               
029800     05  FILLER                   PIC X(06).                              
029900     05  FILLER                   PIC X(15) VALUE                         
030000         "CAD-RADS GRADE ".                                               
030100     05  WS-CSL-GRADE                PIC 9.                               
030200     05  FILLER                   PIC X(15) VALUE                         
030300         "  MAX STENOSIS ".                                               
030400     05  WS-CSL-MAXSTEN              PIC ZZZ9.9.                          
030500     05  FILLER                   PIC X(19) VALUE                         
030600         "%  DOMINANT VESSEL ".                                           
030700     05  WS-CSL-VESSEL               PIC X(03).                           
030800     05  FILLER                   PIC X(02) VALUE "  ".                   
030900     05  WS-CSL-RECOMMEND            PIC X(50).                           
031000     05  FILLER                   PIC X(15).                              
031100                                                                          
031200******************************************************************        
031300*    ALTERNATE VIEW - LETS 380-CHECK-WARNINGS GRAB THE VESSEL             
031400*    AND RECOMMENDATION TEXT TOGETHER FOR THE LM/EF MESSAGE               
031500*    WITHOUT REFERRING BACK TO THE CRDSCORE RESULT AREA                   
031600******************************************************************        
031700 01  WS-CADRADS-SCORE-LINE-ALT REDEFINES                                  
031800     WS-CADRADS-SCORE-LINE.                                               
031900     05  WS-CSL-ALT-LEAD-BLOCK     PIC X(37).                             
032000     05  WS-CSL-ALT-VESSEL-BLOCK   PIC X(22).                             
032100     05  WS-CSL-ALT-RECOMMEND      PIC X(50).                             
032200     05  FILLER                   PIC X(23).                              
032300                                                                          
032400******************************************************************        
032500*    091814 JS - THE CAD-RADS RECOMMENDATION CARRIES ITS OWN              
032600*    FOLLOW-UP INTERVAL (CRDSCORE-FOLLOWUP-TEXT) - GIVE IT A LINE         
032700*    OF ITS OWN RATHER THAN CROWD THE ALREADY-FULL SCORE LINE             
032800******************************************************************        
032900 01  WS-CADRADS-FOLLOWUP-LINE.                                            
033000     05  FILLER                   PIC X(06).                              
033100     05  FILLER                   PIC X(20) VALUE                         
033200         "FOLLOW-UP INTERVAL ".                                           
033300     05  WS-CFL-FOLLOWUP            PIC X(40).                            
033400     05  FILLER                   PIC X(66).                              
033500                                                                          
033600 01  WS-GENSINI-SCORE-LINE.                                               
033700     05  FILLER                   PIC X(06).                              
033800     05  FILLER                   PIC X(14) VALUE                         
033900         "GENSINI SCORE ".                                                
034000     05  WS-GSL-SCORE                PIC ZZZZ9.99.                        
034100     05  FILLER                   PIC X(09) VALUE "  GRADE ".             
034200     05  WS-GSL-GRADE                PIC X(08).                           
034300     05  FILLER                   PIC X(17) VALUE                         
034400         "  RISK CATEGORY ".                                              
034500     05  WS-GSL-RISK                 PIC X(10).                           
034600     05  FILLER                   PIC X(15) VALUE                         
034700         "  ANNUAL EVENT ".                                               
034800     05  WS-GSL-ANNUAL               PIC X(20).                           
034900     05  FILLER                   PIC X(25).                              
035000                                                                          
035100******************************************************************        
035200*    ALTERNATE VIEW - LETS 950-WRITE-SUMMARY PULL THE SCORE AND           
035300*    GRADE BLOCK OFF THE LAST GENSINI LINE BUILT FOR THE RUN              
035400*    WHEN IT NEEDS A QUICK SANITY DISPLAY ON THE SYSTEM LOG               
035500******************************************************************        
035600 01  WS-GENSINI-SCORE-LINE-ALT REDEFINES                                  
035700     WS-GENSINI-SCORE-LINE.                                               
035800     05  WS-GSLALT-LEAD            PIC X(22).                             
035900     05  WS-GSLALT-SCORE-GRADE     PIC X(25).                             
036000     05  FILLER                   PIC X(85).                              
036100                                                                          
036200 01  WS-MESSAGE-LINE-REC.                                                 
036300     05  FILLER                   PIC X(10).                              
036400     05  WS-ML-TAG                   PIC X(10).                           
036500     05  FILLER                   PIC X(02).                              
036600     05  WS-ML-TEXT                  PIC X(50).                           
036700     05  FILLER                   PIC X(60).                              
036800                                                                          
036900 01  WS-SUMMARY-HDR-REC.                                                  
037000     05  FILLER                   PIC X(01).                              
037100     05  FILLER                   PIC X(18) VALUE                         
037200         "END OF RUN SUMMARY".                                            
037300     05  FILLER                   PIC X(113).                             
037400                                                                          
037500 01  WS-SUMMARY-LINE1.                                                    
037600     05  FILLER                   PIC X(06).                              
037700     05  FILLER                   PIC X(14) VALUE                         
037800         "PATIENTS READ ".                                                
037900     05  WS-S1-READ                  PIC ZZZZZ9.                          
038000     05  FILLER                   PIC X(08) VALUE "  VALID ".             
038100     05  WS-S1-VALID                 PIC ZZZZZ9.                          
038200     05  FILLER                   PIC X(10) VALUE "  INVALID ".           
038300     05  WS-S1-INVALID               PIC ZZZZZ9.                          
038400     05  FILLER                   PIC X(25) VALUE                         
038500         "  ORPHAN LESIONS SKIPPED ".                                     
038600     05  WS-S1-ORPHAN                PIC ZZZZZ9.                          
038700     05  FILLER                   PIC X(45).                              
038800                                                                          
038900 01  WS-SUMMARY-LINE2.                                                    
039000     05  FILLER                   PIC X(06).                              
039100     05  FILLER                   PIC X(12) VALUE "SYNTAX MEAN ".         
039200     05  WS-S2-MEAN                  PIC ZZZ9.9.                          
039300     05  FILLER                   PIC X(07) VALUE "  MAX ".               
039400     05  WS-S2-MAX                   PIC ZZZ9.9.                          
039500     05  FILLER                   PIC X(21) VALUE                         
039600         "  HIGH-RISK PATIENTS ".                                         
039700     05  WS-S2-HIGHCT                PIC ZZZZZ9.                          
039800     05  FILLER                   PIC X(68).                              
039900                                                                          
040000 01  WS-SUMMARY-LINE3.                                                    
040100     05  FILLER                   PIC X(06).                              
040200     05  FILLER                   PIC X(27) VALUE                         
040300         "CAD-RADS GRADE 4 OR HIGHER ".                                   
040400     05  WS-S3-SEVCT                 PIC ZZZZZ9.                          
040500     05  FILLER                   PIC X(93).                              
040600                                                                          
040700 01  WS-SUMMARY-LINE4.                                                    
040800     05  FILLER                   PIC X(06).                              
040900     05  FILLER                   PIC X(13) VALUE "GENSINI MEAN ".        
041000     05  WS-S4-MEAN                  PIC ZZZZ9.9.                         
041100     05  FILLER                   PIC X(07) VALUE "  MAX ".               
041200     05  WS-S4-MAX                   PIC ZZZZ9.99.                        
041300     05  FILLER                   PIC X(91).                              
041400                                                                          
041500 01  WS-BLANK-LINE.                                                       
041600     05  FILLER                   PIC X(132).                             
041700                                                                          
041800******************************************************************        
041900*    CALL INTERFACE AREAS - DUPLICATED FROM EACH SUBPROGRAM'S             
042000*    OWN LINKAGE SECTION PER THE USUAL HOUSE CALLING CONVENTION           
042100******************************************************************        
042200 01  WS-SYNSCORE-RESULT.                                                  
042300     05  WS-SYN-SYNTAX-SCORE       PIC 9(04)V9(01).                       
042400     05  WS-SYN-SYNTAX-RISK        PIC X(12).                             
042500     05  WS-SYN-SYNTAX-II-SCORE    PIC 9(04)V9(01).                       
042600     05  WS-SYN-CLINICAL-SCORE     PIC 9(03).                             
042700     05  WS-SYN-LESION-SCORE OCCURS 50 TIMES                              
042800             PIC 9(03)V9(01).                                             
042900                                                                          
043000 01  WS-CRDSCORE-RESULT.                                                  
043100     05  WS-CRD-CADRADS-GRADE      PIC 9(01).                             
043200     05  WS-CRD-MAX-STENOSIS       PIC 9(03)V9(01).                       
043300     05  WS-CRD-DOMINANT-VESSEL    PIC X(03).                             
043400     05  WS-CRD-RECOMMEND-TEXT     PIC X(50).                             
043500     05  WS-CRD-FOLLOWUP-TEXT      PIC X(40).                             
043600     05  WS-CRD-LESION-BURDEN OCCURS 50 TIMES                             
043700             PIC 9(02)V9(02).                                             
043800                                                                          
043900 01  WS-GENSCORE-RESULT.                                                  
044000     05  WS-GEN-GENSINI-SCORE      PIC 9(05)V9(02).                       
044100     05  WS-GEN-GENSINI-GRADE      PIC X(08).                             
044200     05  WS-GEN-RISK-CATEGORY      PIC X(10).                             
044300     05  WS-GEN-ANNUAL-EVENT-TEXT  PIC X(20).                             
044400     05  WS-GEN-SURVIVAL-PCT       PIC 9(03).                             
044500     05  WS-GEN-LESION-SCORE OCCURS 50 TIMES                              
044600             PIC 9(03)V9(02).                                             
044700                                                                          
044800******************************************************************        
044900*    VALIDATION ERROR/WARNING MESSAGE WORK TABLE - BUILT FRESH            
045000*    FOR EACH PATIENT BY 300/350/380 AND DRAINED BY THE REPORT            
045100*    PARAGRAPHS BEFORE THE NEXT PATIENT IS STARTED                        
045200******************************************************************        
045300 01  WS-MESSAGE-WORK.                                                     
045400     05  WS-ERR-COUNT              PIC 9(02) COMP.                        
045500     05  WS-ERR-TABLE  PIC X(50) OCCURS 10 TIMES                          
045600         INDEXED BY WS-ERR-IDX.                                           
045700     05  WS-WARN-COUNT             PIC 9(02) COMP.                        
045800     05  WS-WARN-TABLE PIC X(50) OCCURS 10 TIMES                          
045900         INDEXED BY WS-WARN-IDX.                                          
046000                                                                          
046100******************************************************************        
046200*    PROCEDURE DIVISION                                                   
046300******************************************************************        
046400 PROCEDURE DIVISION.                                                      
046500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
046600     PERFORM 100-MAINLINE THRU 100-EXIT                                   
046700         UNTIL NO-MORE-PATIENTS.                                          
046800     PERFORM 999-CLEANUP THRU 999-EXIT.                                   
046900     MOVE +0 TO RETURN-CODE.                                              
047000     GOBACK.                                                              
047100                                                                          
047200 000-HOUSEKEEPING.                                                        
047300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
047400     DISPLAY "******** BEGIN JOB CADSCORE ********".                      
047500     ACCEPT WS-RUN-DATE FROM DATE.                                        
047600     MOVE WS-RUN-DATE TO WS-HDR-RUN-DATE.                                 
047700     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.                           
047800     MOVE +1 TO WS-PAGES.                                                 
047900     PERFORM 800-OPEN-FILES THRU 800-EXIT.                                
048000     PERFORM 900-READ-PATIENT THRU 900-EXIT.                              
048100     IF NO-MORE-PATIENTS                                                  
048200         MOVE "EMPTY PATIENT INPUT FILE" TO ABEND-REASON                  
048300         GO TO 1000-ABEND-RTN.                                            
048400     PERFORM 920-READ-LESION THRU 920-EXIT.                               
048500 000-EXIT.                                                                
048600     EXIT.                                                                
048700                                                                          
048800 100-MAINLINE.                                                            
048900     MOVE "100-MAINLINE" TO PARA-NAME.                                    
049000     PERFORM 200-PROCESS-PATIENT THRU 200-EXIT.                           
049100     PERFORM 900-READ-PATIENT THRU 900-EXIT.                              
049200 100-EXIT.                                                                
049300     EXIT.                                                                
049400                                                                          
049500 200-PROCESS-PATIENT.                                                     
049600     MOVE "200-PROCESS-PATIENT" TO PARA-NAME.                             
049700     ADD 1 TO WS-PATIENTS-READ.                                           
049800     MOVE "Y" TO PATIENT-VALID-SW.                                        
049900     MOVE ZERO TO WS-ERR-COUNT, WS-WARN-COUNT.                            
050000     MOVE "N" TO WS-WARN-YOUNG-SW, WS-WARN-LM-SW.                         
050100     PERFORM 210-COLLECT-LESIONS THRU 210-EXIT.                           
050200     PERFORM 300-VALIDATE-PATIENT THRU 300-EXIT.                          
050300     PERFORM 350-VALIDATE-LESIONS THRU 350-EXIT.                          
050400     PERFORM 380-CHECK-WARNINGS THRU 380-EXIT.                            
050500     MOVE CADPAT-PATIENT-ID TO CADRES-PATIENT-ID.                         
050600     MOVE CADLES-LESION-COUNT TO CADRES-LESION-COUNT.                     
050700     IF PATIENT-IS-VALID                                                  
050800         ADD 1 TO WS-PATIENTS-VALID                                       
050900         MOVE "Y" TO CADRES-VALID-FLAG                                    
051000         PERFORM 250-CALL-SCORERS THRU 250-EXIT                           
051100         PERFORM 930-ACCUMULATE-TOTALS THRU 930-EXIT                      
051200     ELSE                                                                 
051300         ADD 1 TO WS-PATIENTS-INVALID                                     
051400         MOVE "N" TO CADRES-VALID-FLAG                                    
051500         MOVE ZERO TO CADRES-SYNTAX-SCORE, CADRES-SYNTAX-II-SCORE,        
051600             CADRES-CLINICAL-SCORE, CADRES-CADRADS-GRADE,                 
051700             CADRES-MAX-STENOSIS, CADRES-GENSINI-SCORE                    
051800         MOVE SPACES TO CADRES-SYNTAX-RISK,                               
051900             CADRES-DOMINANT-VESSEL, CADRES-GENSINI-GRADE.                
052000     WRITE CAD-RESULT-REC-DATA FROM CAD-RESULT-REC.                       
052100     PERFORM 700-WRITE-PATIENT-BLOCK THRU 700-EXIT.                       
052200 200-EXIT.                                                                
052300     EXIT.                                                                
052400                                                                          
052500 210-COLLECT-LESIONS.                                                     
052600     MOVE "210-COLLECT-LESIONS" TO PARA-NAME.                             
052700     MOVE ZERO TO CADLES-LESION-COUNT.                                    
052800     PERFORM 215-MATCH-ONE-LESION THRU 215-EXIT                           
052900         UNTIL NO-MORE-LESIONS                                            
053000         OR CADLES-PATIENT-ID > CADPAT-PATIENT-ID.                        
053100 210-EXIT.                                                                
053200     EXIT.                                                                
053300                                                                          
053400 215-MATCH-ONE-LESION.                                                    
053500     IF CADLES-PATIENT-ID < CADPAT-PATIENT-ID                             
053600         GO TO 215-LOG-ORPHAN.                                            
053700     IF CADLES-LESION-COUNT = 50                                          
053800         GO TO 215-READ-NEXT.                                             
053900     ADD 1 TO CADLES-LESION-COUNT.                                        
054000     MOVE CADLES-VESSEL TO                                                
054100         CADLES-T-VESSEL(CADLES-LESION-COUNT).                            
054200     MOVE CADLES-SEGMENT-ID TO                                            
054300         CADLES-T-SEGMENT-ID(CADLES-LESION-COUNT).                        
054400     MOVE CADLES-STENOSIS-PCT TO                                          
054500         CADLES-T-STENOSIS-PCT(CADLES-LESION-COUNT).                      
054600     MOVE CADLES-LOCATION TO                                              
054700         CADLES-T-LOCATION(CADLES-LESION-COUNT).                          
054800     MOVE CADLES-LENGTH-MM TO                                             
054900         CADLES-T-LENGTH-MM(CADLES-LESION-COUNT).                         
055000     MOVE CADLES-BIFURCATION TO                                           
055100         CADLES-T-BIFURCATION(CADLES-LESION-COUNT).                       
055200     MOVE CADLES-OSTIAL TO                                                
055300         CADLES-T-OSTIAL(CADLES-LESION-COUNT).                            
055400     MOVE CADLES-CALCIFIED TO                                             
055500         CADLES-T-CALCIFIED(CADLES-LESION-COUNT).                         
055600     MOVE CADLES-TORTUOUS TO                                              
055700         CADLES-T-TORTUOUS(CADLES-LESION-COUNT).                          
055800     MOVE CADLES-CTO TO                                                   
055900         CADLES-T-CTO(CADLES-LESION-COUNT).                               
056000     MOVE CADLES-THROMBUS TO                                              
056100         CADLES-T-THROMBUS(CADLES-LESION-COUNT).                          
056200     GO TO 215-READ-NEXT.                                                 
056300                                                                          
056400 215-LOG-ORPHAN.                                                          
056500     ADD 1 TO WS-ORPHAN-LESIONS.                                          
056600     IF WS-LINES > 45                                                     
056700         PERFORM 600-PAGE-BREAK THRU 600-EXIT.                            
056800     MOVE "WARNING" TO WS-ML-TAG.                                         
056900     MOVE "ORPHAN LESION RECORD - NO MATCHING PATIENT ON FILE" TO         
057000         WS-ML-TEXT.                                                      
057100     WRITE RPT-REC FROM WS-MESSAGE-LINE-REC                               
057200         AFTER ADVANCING 1.                                               
057300     ADD 1 TO WS-LINES.                                                   
057400 215-READ-NEXT.                                                           
057500     PERFORM 920-READ-LESION THRU 920-EXIT.                               
057600 215-EXIT.                                                                
057700     EXIT.                                                                
057800                                                                          
057900 300-VALIDATE-PATIENT.                                                    
058000     MOVE "300-VALIDATE-PATIENT" TO PARA-NAME.                            
058100     IF CADPAT-AGE > 150                                                  
058200         MOVE "AGE OUTSIDE VALID RANGE 0-150" TO WS-NEW-ERR-TEXT          
058300         PERFORM 305-ADD-ERROR THRU 305-EXIT.                             
058400     IF CADPAT-CREATININE NOT = ZERO                                      
058500         AND CADPAT-CREATININE > 20.00                                    
058600         MOVE "CREATININE SUPPLIED AND OUTSIDE 0-20" TO                   
058700             WS-NEW-ERR-TEXT                                              
058800         PERFORM 305-ADD-ERROR THRU 305-EXIT.                             
058900     IF CADPAT-EJECT-FRACTION NOT = ZERO                                  
059000         AND (CADPAT-EJECT-FRACTION < 10.0 OR                             
059100         CADPAT-EJECT-FRACTION > 100.0)                                   
059200         MOVE "EF SUPPLIED AND OUTSIDE 10-100" TO WS-NEW-ERR-TEXT         
059300         PERFORM 305-ADD-ERROR THRU 305-EXIT.                             
059400     IF CADLES-LESION-COUNT = ZERO                                        
059500         MOVE "NO LESION RECORDS FOR THIS PATIENT" TO                     
059600             WS-NEW-ERR-TEXT                                              
059700         PERFORM 305-ADD-ERROR THRU 305-EXIT.                             
059800 300-EXIT.                                                                
059900     EXIT.                                                                
060000                                                                          
060100 305-ADD-ERROR.                                                           
060200     MOVE "N" TO PATIENT-VALID-SW.                                        
060300     IF WS-ERR-COUNT < 10                                                 
060400         ADD 1 TO WS-ERR-COUNT                                            
060500         MOVE WS-NEW-ERR-TEXT TO WS-ERR-TABLE(WS-ERR-COUNT).              
060600 305-EXIT.                                                                
060700     EXIT.                                                                
060800                                                                          
060900 350-VALIDATE-LESIONS.                                                    
061000     MOVE "350-VALIDATE-LESIONS" TO PARA-NAME.                            
061100     IF CADLES-LESION-COUNT = ZERO                                        
061200         GO TO 350-EXIT.                                                  
061300     PERFORM 355-VALIDATE-ONE-LESION THRU 355-EXIT                        
061400         VARYING WS-LES-SUB FROM 1 BY 1                                   
061500         UNTIL WS-LES-SUB > CADLES-LESION-COUNT.                          
061600 350-EXIT.                                                                
061700     EXIT.                                                                
061800                                                                          
061900 355-VALIDATE-ONE-LESION.                                                 
062000     IF CADLES-T-STENOSIS-PCT(WS-LES-SUB) > 100.0                         
062100         MOVE "LESION STENOSIS OUTSIDE 0-100" TO WS-NEW-ERR-TEXT          
062200         PERFORM 305-ADD-ERROR THRU 305-EXIT.                             
062300     IF CADLES-T-LENGTH-MM(WS-LES-SUB) NOT = ZERO                         
062400         AND CADLES-T-LENGTH-MM(WS-LES-SUB) > 200.0                       
062500         MOVE "LESION LENGTH SUPPLIED AND OUTSIDE 0-200" TO               
062600             WS-NEW-ERR-TEXT                                              
062700         PERFORM 305-ADD-ERROR THRU 305-EXIT.                             
062800     IF CADLES-T-CTO(WS-LES-SUB) = "Y"                                    
062900         AND CADLES-T-STENOSIS-PCT(WS-LES-SUB) < 99.0                     
063000         MOVE "CTO LESION WITH STENOSIS UNDER 99" TO                      
063100             WS-NEW-ERR-TEXT                                              
063200         PERFORM 305-ADD-ERROR THRU 305-EXIT.                             
063300     IF CADLES-T-THROMBUS(WS-LES-SUB) = "Y"                               
063400         AND CADLES-T-STENOSIS-PCT(WS-LES-SUB) < 70.0                     
063500         MOVE "THROMBUS LESION WITH STENOSIS UNDER 70" TO                 
063600             WS-NEW-ERR-TEXT                                              
063700         PERFORM 305-ADD-ERROR THRU 305-EXIT.                             
063800 355-EXIT.                                                                
063900     EXIT.                                                                
064000                                                                          
064100 380-CHECK-WARNINGS.                                                      
064200     MOVE "380-CHECK-WARNINGS" TO PARA-NAME.                              
064300     IF CADPAT-AGE < 40                                                   
064400         PERFORM 385-CHECK-YOUNG-SEVERE THRU 385-EXIT.                    
064500     IF CADPAT-IS-DIABETIC AND CADPAT-CREATININE > 1.50                   
064600         MOVE "POSSIBLE DIABETIC NEPHROPATHY" TO WS-NEW-WARN-TEXT         
064700         PERFORM 390-ADD-WARNING THRU 390-EXIT.                           
064800     IF CADPAT-EJECT-FRACTION NOT = ZERO                                  
064900         AND CADPAT-EJECT-FRACTION < 40.0                                 
065000         PERFORM 395-CHECK-LM-EF THRU 395-EXIT.                           
065100 380-EXIT.                                                                
065200     EXIT.                                                                
065300                                                                          
065400 385-CHECK-YOUNG-SEVERE.                                                  
065500     PERFORM 386-CHECK-ONE-LESION-AGE THRU 386-EXIT                       
065600         VARYING WS-LES-SUB FROM 1 BY 1                                   
065700         UNTIL WS-LES-SUB > CADLES-LESION-COUNT                           
065800         OR WS-WARN-YOUNG-SW = "Y".                                       
065900 385-EXIT.                                                                
066000     EXIT.                                                                
066100                                                                          
066200 386-CHECK-ONE-LESION-AGE.                                                
066300     IF CADLES-T-STENOSIS-PCT(WS-LES-SUB) >= 70.0                         
066400         MOVE "Y" TO WS-WARN-YOUNG-SW                                     
066500         MOVE "YOUNG PATIENT, SEVERE CAD" TO WS-NEW-WARN-TEXT             
066600         PERFORM 390-ADD-WARNING THRU 390-EXIT.                           
066700 386-EXIT.                                                                
066800     EXIT.                                                                
066900                                                                          
067000 390-ADD-WARNING.                                                         
067100     IF WS-WARN-COUNT < 10                                                
067200         ADD 1 TO WS-WARN-COUNT                                           
067300         MOVE WS-NEW-WARN-TEXT TO WS-WARN-TABLE(WS-WARN-COUNT).           
067400 390-EXIT.                                                                
067500     EXIT.                                                                
067600                                                                          
067700 395-CHECK-LM-EF.                                                         
067800     PERFORM 396-CHECK-ONE-LESION-LM THRU 396-EXIT                        
067900         VARYING WS-LES-SUB FROM 1 BY 1                                   
068000         UNTIL WS-LES-SUB > CADLES-LESION-COUNT                           
068100         OR WS-WARN-LM-SW = "Y".                                          
068200 395-EXIT.                                                                
068300     EXIT.                                                                
068400                                                                          
068500 396-CHECK-ONE-LESION-LM.                                                 
068600     IF CADLES-T-VESSEL(WS-LES-SUB) = "LM "                               
068700         MOVE "Y" TO WS-WARN-LM-SW                                        
068800         MOVE "LM DISEASE WITH LV DYSFUNCTION" TO WS-NEW-WARN-TEXT        
068900         PERFORM 390-ADD-WARNING THRU 390-EXIT.                           
069000 396-EXIT.                                                                
069100     EXIT.                                                                
069200                                                                          
069300 250-CALL-SCORERS.                                                        
069400     MOVE "250-CALL-SCORERS" TO PARA-NAME.                                
069500     CALL "SYNSCORE" USING CAD-PATIENT-REC, CAD-PATIENT-LESIONS,          
069600         WS-SYNSCORE-RESULT, WS-RETURN-CD.                                
069700     CALL "CRDSCORE" USING CAD-PATIENT-LESIONS,                           
069800         WS-CRDSCORE-RESULT, WS-RETURN-CD.                                
069900     CALL "GENSCORE" USING CAD-PATIENT-REC, CAD-PATIENT-LESIONS,          
070000         WS-GENSCORE-RESULT, WS-RETURN-CD.                                
070100     MOVE WS-SYN-SYNTAX-SCORE TO CADRES-SYNTAX-SCORE.                     
070200     MOVE WS-SYN-SYNTAX-RISK TO CADRES-SYNTAX-RISK.                       
070300     MOVE WS-SYN-SYNTAX-II-SCORE TO CADRES-SYNTAX-II-SCORE.               
070400     MOVE WS-SYN-CLINICAL-SCORE TO CADRES-CLINICAL-SCORE.                 
070500     MOVE WS-CRD-CADRADS-GRADE TO CADRES-CADRADS-GRADE.                   
070600     MOVE WS-CRD-MAX-STENOSIS TO CADRES-MAX-STENOSIS.                     
070700     MOVE WS-CRD-DOMINANT-VESSEL TO CADRES-DOMINANT-VESSEL.               
070800     MOVE WS-GEN-GENSINI-SCORE TO CADRES-GENSINI-SCORE.                   
070900     MOVE WS-GEN-GENSINI-GRADE TO CADRES-GENSINI-GRADE.                   
071000 250-EXIT.                                                                
071100     EXIT.                                                                
071200                                                                          
071300 930-ACCUMULATE-TOTALS.                                                   
071400     MOVE "930-ACCUMULATE-TOTALS" TO PARA-NAME.                           
071500     ADD CADRES-SYNTAX-SCORE TO WS-SYNTAX-TOTAL.                          
071600     IF CADRES-SYNTAX-SCORE > WS-SYNTAX-MAX                               
071700         MOVE CADRES-SYNTAX-SCORE TO WS-SYNTAX-MAX.                       
071800     IF CADRES-SYNTAX-RISK-HIGH                                           
071900         ADD 1 TO WS-SYNTAX-HIGH-COUNT.                                   
072000     IF CADRES-CADRADS-GRADE >= 4                                         
072100         ADD 1 TO WS-CADRADS-SEVERE-COUNT.                                
072200     ADD CADRES-GENSINI-SCORE TO WS-GENSINI-TOTAL.                        
072300     IF CADRES-GENSINI-SCORE > WS-GENSINI-MAX                             
072400         MOVE CADRES-GENSINI-SCORE TO WS-GENSINI-MAX.                     
072500 930-EXIT.                                                                
072600     EXIT.                                                                
072700                                                                          
072800 600-PAGE-BREAK.                                                          
072900     MOVE "600-PAGE-BREAK" TO PARA-NAME.                                  
073000     MOVE WS-PAGES TO WS-HDR-PAGE-NBR.                                    
073100     WRITE RPT-REC FROM WS-RPT-HDR-REC                                    
073200         AFTER ADVANCING NEXT-PAGE.                                       
073300     ADD 1 TO WS-PAGES.                                                   
073400     WRITE RPT-REC FROM WS-BLANK-LINE                                     
073500         AFTER ADVANCING 1.                                               
073600     WRITE RPT-REC FROM WS-COLM-HDR-REC                                   
073700         AFTER ADVANCING 1.                                               
073800     WRITE RPT-REC FROM WS-BLANK-LINE                                     
073900         AFTER ADVANCING 1.                                               
074000     MOVE ZERO TO WS-LINES.                                               
074100 600-EXIT.                                                                
074200     EXIT.                                                                
074300                                                                          
074400 700-WRITE-PATIENT-BLOCK.                                                 
074500     MOVE "700-WRITE-PATIENT-BLOCK" TO PARA-NAME.                         
074600     IF WS-LINES > 45                                                     
074700         PERFORM 600-PAGE-BREAK THRU 600-EXIT.                            
074800     PERFORM 710-WRITE-PATIENT-HDR THRU 710-EXIT.                         
074900     IF CADLES-LESION-COUNT > ZERO                                        
075000         PERFORM 720-WRITE-LESION-LINES THRU 720-EXIT.                    
075100     IF PATIENT-IS-VALID                                                  
075200         PERFORM 730-WRITE-SCORE-LINES THRU 730-EXIT.                     
075300     IF WS-ERR-COUNT > ZERO                                               
075400         PERFORM 740-WRITE-ERROR-LINES THRU 740-EXIT.                     
075500     IF WS-WARN-COUNT > ZERO                                              
075600         PERFORM 745-WRITE-WARNING-LINES THRU 745-EXIT.                   
075700     PERFORM 750-WRITE-SUMMARY-LINE THRU 750-EXIT.                        
075800     WRITE RPT-REC FROM WS-BLANK-LINE.                                    
075900     ADD 1 TO WS-LINES.                                                   
076000 700-EXIT.                                                                
076100     EXIT.                                                                
076200                                                                          
076300 710-WRITE-PATIENT-HDR.                                                   
076400     MOVE CADPAT-PATIENT-ID TO WS-PHD-ID.                                 
076500     MOVE CADPAT-AGE TO WS-PHD-AGE.                                       
076600     MOVE CADPAT-GENDER TO WS-PHD-GENDER.                                 
076700     MOVE CADLES-LESION-COUNT TO WS-PHD-LESIONS.                          
076800     WRITE RPT-REC FROM WS-PATIENT-HDR-REC                                
076900         AFTER ADVANCING 2.                                               
077000     ADD 1 TO WS-LINES.                                                   
077100 710-EXIT.                                                                
077200     EXIT.                                                                
077300                                                                          
077400 720-WRITE-LESION-LINES.                                                  
077500     PERFORM 725-WRITE-ONE-LESION-LINE THRU 725-EXIT                      
077600         VARYING WS-LES-SUB FROM 1 BY 1                                   
077700         UNTIL WS-LES-SUB > CADLES-LESION-COUNT.                          
077800 720-EXIT.                                                                
077900     EXIT.                                                                
078000                                                                          
078100 725-WRITE-ONE-LESION-LINE.                                               
078200     MOVE WS-LES-SUB TO WS-LL-SEQ.                                        
078300     MOVE CADLES-T-VESSEL(WS-LES-SUB) TO WS-LL-VESSEL.                    
078400     MOVE CADLES-T-SEGMENT-ID(WS-LES-SUB) TO WS-LL-SEGMENT.               
078500     MOVE CADLES-T-LOCATION(WS-LES-SUB) TO WS-LL-LOCATION.                
078600     MOVE CADLES-T-STENOSIS-PCT(WS-LES-SUB) TO WS-LL-STENOSIS.            
078700******** 091814 JS - PER-LESION SCORE BREAKDOWN.  ONLY MEANINGFUL         
078800******** WHEN THE SCORERS WERE ACTUALLY CALLED FOR THIS PATIENT -         
078900******** ZERO IT OUT RATHER THAN SHOW A PRIOR PATIENT'S FIGURES           
079000     IF PATIENT-IS-VALID                                                  
079100         MOVE WS-SYN-LESION-SCORE(WS-LES-SUB) TO WS-LL-SYN-SCORE          
079200         MOVE WS-CRD-LESION-BURDEN(WS-LES-SUB) TO WS-LL-CRD-BURDEN        
079300         MOVE WS-GEN-LESION-SCORE(WS-LES-SUB) TO WS-LL-GEN-SCORE          
079400     ELSE                                                                 
079500         MOVE ZERO TO WS-LL-SYN-SCORE, WS-LL-CRD-BURDEN,                  
079600             WS-LL-GEN-SCORE.                                             
079700     WRITE RPT-REC FROM WS-LESION-LINE-REC                                
079800         AFTER ADVANCING 1.                                               
079900     ADD 1 TO WS-LINES.                                                   
080000 725-EXIT.                                                                
080100     EXIT.                                                                
080200                                                                          
080300 730-WRITE-SCORE-LINES.                                                   
080400     MOVE "730-WRITE-SCORE-LINES" TO PARA-NAME.                           
080500     MOVE CADRES-SYNTAX-SCORE TO WS-SSL-SCORE.                            
080600     MOVE CADRES-SYNTAX-RISK TO WS-SSL-RISK.                              
080700     MOVE CADRES-SYNTAX-II-SCORE TO WS-SSL-SYNII.                         
080800     MOVE CADRES-CLINICAL-SCORE TO WS-SSL-CLINICAL.                       
080900     WRITE RPT-REC FROM WS-SYNTAX-SCORE-LINE                              
081000         AFTER ADVANCING 1.                                               
081100     MOVE CADRES-CADRADS-GRADE TO WS-CSL-GRADE.                           
081200     MOVE CADRES-MAX-STENOSIS TO WS-CSL-MAXSTEN.                          
081300     MOVE CADRES-DOMINANT-VESSEL TO WS-CSL-VESSEL.                        
081400     MOVE WS-CRD-RECOMMEND-TEXT TO WS-CSL-RECOMMEND.                      
081500     WRITE RPT-REC FROM WS-CADRADS-SCORE-LINE                             
081600         AFTER ADVANCING 1.                                               
081700******** 091814 JS - FOLLOW-UP INTERVAL GOES WITH THE                     
081800******** RECOMMENDATION PER RADIOLOGY REPORT REVIEW - WAS BEING           
081900******** PASSED BACK BY CRDSCORE BUT NEVER PRINTED                        
082000     MOVE WS-CRD-FOLLOWUP-TEXT TO WS-CFL-FOLLOWUP.                        
082100     WRITE RPT-REC FROM WS-CADRADS-FOLLOWUP-LINE                          
082200         AFTER ADVANCING 1.                                               
082300     MOVE CADRES-GENSINI-SCORE TO WS-GSL-SCORE.                           
082400     MOVE CADRES-GENSINI-GRADE TO WS-GSL-GRADE.                           
082500     MOVE WS-GEN-RISK-CATEGORY TO WS-GSL-RISK.                            
082600     MOVE WS-GEN-ANNUAL-EVENT-TEXT TO WS-GSL-ANNUAL.                      
082700     WRITE RPT-REC FROM WS-GENSINI-SCORE-LINE                             
082800         AFTER ADVANCING 1.                                               
082900     ADD 4 TO WS-LINES.                                                   
083000 730-EXIT.                                                                
083100     EXIT.                                                                
083200                                                                          
083300 740-WRITE-ERROR-LINES.                                                   
083400     PERFORM 742-WRITE-ONE-ERROR-LINE THRU 742-EXIT                       
083500         VARYING WS-ERR-SUB FROM 1 BY 1                                   
083600         UNTIL WS-ERR-SUB > WS-ERR-COUNT.                                 
083700 740-EXIT.                                                                
083800     EXIT.                                                                
083900                                                                          
084000 742-WRITE-ONE-ERROR-LINE.                                                
084100     MOVE "*** ERROR" TO WS-ML-TAG.                                       
084200     MOVE WS-ERR-TABLE(WS-ERR-SUB) TO WS-ML-TEXT.                         
084300     WRITE RPT-REC FROM WS-MESSAGE-LINE-REC                               
084400         AFTER ADVANCING 1.                                               
084500     ADD 1 TO WS-LINES.                                                   
084600 742-EXIT.                                                                
084700     EXIT.                                                                
084800                                                                          
084900 745-WRITE-WARNING-LINES.                                                 
085000     PERFORM 747-WRITE-ONE-WARNING-LINE THRU 747-EXIT                     
085100         VARYING WS-WARN-SUB FROM 1 BY 1                                  
085200         UNTIL WS-WARN-SUB > WS-WARN-COUNT.                               
085300 745-EXIT.                                                                
085400     EXIT.                                                                
085500                                                                          
085600 747-WRITE-ONE-WARNING-LINE.                                              
085700     MOVE "WARNING" TO WS-ML-TAG.                                         
085800     MOVE WS-WARN-TABLE(WS-WARN-SUB) TO WS-ML-TEXT.                       
085900     WRITE RPT-REC FROM WS-MESSAGE-LINE-REC                               
086000         AFTER ADVANCING 1.                                               
086100     ADD 1 TO WS-LINES.                                                   
086200 747-EXIT.                                                                
086300     EXIT.                                                                
086400                                                                          
086500 750-WRITE-SUMMARY-LINE.                                                  
086600     MOVE CADRES-PATIENT-ID TO WS-SUM-ID.                                 
086700     MOVE CADRES-LESION-COUNT TO WS-SUM-LESIONS.                          
086800     MOVE CADRES-SYNTAX-SCORE TO WS-SUM-SYNTAX.                           
086900     MOVE CADRES-SYNTAX-RISK TO WS-SUM-RISK.                              
087000     MOVE CADRES-CADRADS-GRADE TO WS-SUM-CADRADS.                         
087100     MOVE CADRES-GENSINI-SCORE TO WS-SUM-GENSINI.                         
087200     MOVE CADRES-GENSINI-GRADE TO WS-SUM-GRADE.                           
087300     WRITE RPT-REC FROM WS-COLM-SUMMARY-REC                               
087400         AFTER ADVANCING 1.                                               
087500     ADD 1 TO WS-LINES.                                                   
087600 750-EXIT.                                                                
087700     EXIT.                                                                
087800                                                                          
087900 950-WRITE-SUMMARY.                                                       
088000     MOVE "950-WRITE-SUMMARY" TO PARA-NAME.                               
088100     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.                  
088200     WRITE RPT-REC FROM WS-SUMMARY-HDR-REC AFTER ADVANCING 1.             
088300     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.                  
088400     MOVE WS-PATIENTS-READ TO WS-S1-READ.                                 
088500     MOVE WS-PATIENTS-VALID TO WS-S1-VALID.                               
088600     MOVE WS-PATIENTS-INVALID TO WS-S1-INVALID.                           
088700     MOVE WS-ORPHAN-LESIONS TO WS-S1-ORPHAN.                              
088800     WRITE RPT-REC FROM WS-SUMMARY-LINE1 AFTER ADVANCING 1.               
088900     IF WS-PATIENTS-VALID > ZERO                                          
089000         COMPUTE WS-SYNTAX-MEAN-WORK ROUNDED =                            
089100             WS-SYNTAX-TOTAL / WS-PATIENTS-VALID                          
089200     ELSE                                                                 
089300         MOVE ZERO TO WS-SYNTAX-MEAN-WORK.                                
089400     MOVE WS-SYNTAX-MEAN-WORK TO WS-S2-MEAN.                              
089500     MOVE WS-SYNTAX-MAX TO WS-S2-MAX.                                     
089600     MOVE WS-SYNTAX-HIGH-COUNT TO WS-S2-HIGHCT.                           
089700     WRITE RPT-REC FROM WS-SUMMARY-LINE2 AFTER ADVANCING 1.               
089800     MOVE WS-CADRADS-SEVERE-COUNT TO WS-S3-SEVCT.                         
089900     WRITE RPT-REC FROM WS-SUMMARY-LINE3 AFTER ADVANCING 1.               
090000     IF WS-PATIENTS-VALID > ZERO                                          
090100         COMPUTE WS-GENSINI-MEAN-WORK ROUNDED =                           
090200             WS-GENSINI-TOTAL / WS-PATIENTS-VALID                         
090300     ELSE                                                                 
090400         MOVE ZERO TO WS-GENSINI-MEAN-WORK.                               
090500     MOVE WS-GENSINI-MEAN-WORK TO WS-S4-MEAN.                             
090600     MOVE WS-GENSINI-MAX TO WS-S4-MAX.                                    
090700     WRITE RPT-REC FROM WS-SUMMARY-LINE4 AFTER ADVANCING 1.               
090800 950-EXIT.                                                                
090900     EXIT.                                                                
091000                                                                          
091100 800-OPEN-FILES.                                                          
091200     MOVE "800-OPEN-FILES" TO PARA-NAME.                                  
091300     OPEN INPUT PATIENTS, LESIONS.                                        
091400     OPEN OUTPUT RESULTS, CADRPT, SYSOUT.                                 
091500 800-EXIT.                                                                
091600     EXIT.                                                                
091700                                                                          
091800 850-CLOSE-FILES.                                                         
091900     MOVE "850-CLOSE-FILES" TO PARA-NAME.                                 
092000     CLOSE PATIENTS, LESIONS, RESULTS, CADRPT, SYSOUT.                    
092100 850-EXIT.                                                                
092200     EXIT.                                                                
092300                                                                          
092400 900-READ-PATIENT.                                                        
092500     READ PATIENTS INTO CAD-PATIENT-REC                                   
092600         AT END MOVE "N" TO MORE-PATIENTS-SW                              
092700         GO TO 900-EXIT                                                   
092800     END-READ.                                                            
092900 900-EXIT.                                                                
093000     EXIT.                                                                
093100                                                                          
093200 920-READ-LESION.                                                         
093300     READ LESIONS INTO CAD-LESION-REC                                     
093400         AT END MOVE "N" TO MORE-LESIONS-SW                               
093500         MOVE HIGH-VALUES TO CADLES-PATIENT-ID                            
093600         GO TO 920-EXIT                                                   
093700     END-READ.                                                            
093800 920-EXIT.                                                                
093900     EXIT.                                                                
094000                                                                          
094100 999-CLEANUP.                                                             
094200     MOVE "999-CLEANUP" TO PARA-NAME.                                     
094300     PERFORM 950-WRITE-SUMMARY THRU 950-EXIT.                             
094400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                               
094500     DISPLAY "** PATIENTS READ **" WS-PATIENTS-READ.                      
094600     DISPLAY "** PATIENTS VALID **" WS-PATIENTS-VALID.                    
094700     DISPLAY "** PATIENTS INVALID **" WS-PATIENTS-INVALID.                
094800     DISPLAY "** ORPHAN LESIONS SKIPPED **" WS-ORPHAN-LESIONS.            
094900     DISPLAY "******** NORMAL END OF JOB CADSCORE ********".              
095000 999-EXIT.                                                                
095100     EXIT.                                                                
095200                                                                          
095300 1000-ABEND-RTN.                                                          
095400     MOVE "1000-ABEND-RTN" TO PARA-NAME.                                  
095500     WRITE SYSOUT-REC FROM ABEND-REC.                                     
095600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                               
095700     DISPLAY "*** ABNORMAL END OF JOB - CADSCORE ***".                    
095800     DIVIDE ZERO-VAL INTO ONE-VAL.                                        
