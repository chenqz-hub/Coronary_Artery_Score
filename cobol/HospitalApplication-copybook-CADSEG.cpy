000100******************************************************************        
000200*    COPYBOOK    CADSEG                                         *         
000300*    DESCRIPTION -  THE SIXTEEN-SEGMENT AHA CORONARY MAP USED   *         
000400*                   BY SYNSCORE AND GENSCORE TO WEIGHT EACH     *         
000500*                   LESION, PLUS THE VESSEL/LOCATION FALLBACK   *         
000600*                   TABLE USED WHEN A LESION CARRIES NO AHA     *         
000700*                   SEGMENT NUMBER                              *         
000800******************************************************************        
000900*    CHANGE LOG                                                 *         
001000*    040789 JS  - ORIGINAL TABLE, TAKEN FROM THE CARDIOLOGY     *         
001100*                 DEPARTMENT'S SYNTAX SCORE WORKSHEET           *         
001200*    062993 TGD - ADDED GENSINI WEIGHT COLUMN SO ONE TABLE      *         
001300*                 SERVES BOTH SCORERS                           *         
001400*    122898 MM  - Y2K REMEDIATION - NO DATE FIELDS, CLOSED      *         
001500*    041503 AK  - ADDED VESSEL/LOCATION FALLBACK TABLE FOR      *         
001600*                 LESIONS RECEIVED WITH SEGMENT-ID OF ZERO      *         
001700******************************************************************        
001800*    EACH ENTRY IS PRELOADED AS A FILLER LITERAL AND THEN       *         
001900*    RE-MAPPED BY THE REDEFINES BELOW - SEE PATSRCH'S            *        
002000*    EQUIPMENT TABLE FOR THE SAME HOUSE CONVENTION               *        
002100******************************************************************        
002200 01  CAD-SEGMENT-TABLE-VALUES.                                            
002300     05  FILLER                      PIC X(10) VALUE "013510    ".        
002400     05  FILLER                      PIC X(10) VALUE "021010    ".        
002500     05  FILLER                      PIC X(10) VALUE "031010    ".        
002600     05  FILLER                      PIC X(10) VALUE "041010    ".        
002700     05  FILLER                      PIC X(10) VALUE "055050    ".        
002800     05  FILLER                      PIC X(10) VALUE "063525    ".        
002900     05  FILLER                      PIC X(10) VALUE "072515    ".        
003000     05  FILLER                      PIC X(10) VALUE "081010    ".        
003100     05  FILLER                      PIC X(10) VALUE "091010    ".        
003200     05  FILLER                      PIC X(10) VALUE "100505    ".        
003300     05  FILLER                      PIC X(10) VALUE "113525    ".        
003400     05  FILLER                      PIC X(10) VALUE "121010    ".        
003500     05  FILLER                      PIC X(10) VALUE "131010    ".        
003600     05  FILLER                      PIC X(10) VALUE "141010    ".        
003700     05  FILLER                      PIC X(10) VALUE "150505    ".        
003800     05  FILLER                      PIC X(10) VALUE "160505    ".        
003900                                                                          
004000 01  CAD-SEGMENT-TABLE REDEFINES CAD-SEGMENT-TABLE-VALUES.                
004100     05  CADSEG-ENTRY OCCURS 16 TIMES INDEXED BY CADSEG-IDX.              
004200         10  CADSEG-SEGMENT-ID         PIC 9(02).                         
004300         10  CADSEG-SYNTAX-WEIGHT      PIC 9(01)V9(01).                   
004400         10  CADSEG-GENSINI-WEIGHT     PIC 9(01)V9(01).                   
004500         10  FILLER                    PIC X(04).                         
004600                                                                          
004700******************************************************************        
004800*    VESSEL/LOCATION FALLBACK - INFERS THE AHA SEGMENT NUMBER   *         
004900*    AND (FOR GENSINI) THE DIRECT WEIGHT WHEN SEGMENT-ID = 0.   *         
005000*    LOCATION "*" MEANS "ANY LOCATION FOR THIS VESSEL" AND      *         
005100*    VESSEL "***" IS THE CATCH-ALL ROW FOR OM/D/PDA AND ANY     *         
005200*    VESSEL NOT LISTED ABOVE IT                                 *         
005300******************************************************************        
005400 01  CAD-VESSEL-MAP-VALUES.                                               
005500     05  FILLER                      PIC X(08) VALUE "LM *0550".          
005600     05  FILLER                      PIC X(08) VALUE "LADP0625".          
005700     05  FILLER                      PIC X(08) VALUE "LADM0715".          
005800     05  FILLER                      PIC X(08) VALUE "LADD0810".          
005900     05  FILLER                      PIC X(08) VALUE "LCXP1125".          
006000     05  FILLER                      PIC X(08) VALUE "LCXM1315".          
006100     05  FILLER                      PIC X(08) VALUE "LCXD1410".          
006200     05  FILLER                      PIC X(08) VALUE "RCAP0110".          
006300     05  FILLER                      PIC X(08) VALUE "RCAM0210".          
006400     05  FILLER                      PIC X(08) VALUE "RCAD0310".          
006500     05  FILLER                      PIC X(08) VALUE "PLV*0105".          
006600     05  FILLER                      PIC X(08) VALUE "****0110".          
006700                                                                          
006800 01  CAD-VESSEL-MAP REDEFINES CAD-VESSEL-MAP-VALUES.                      
006900     05  CADSEG-VM-ENTRY OCCURS 12 TIMES INDEXED BY CADSEG-VM-IDX.        
007000         10  CADSEG-VM-VESSEL          PIC X(03).                         
007100         10  CADSEG-VM-LOCATION        PIC X(01).                         
007200         10  CADSEG-VM-INFERRED-SEG    PIC 9(02).                         
007300         10  CADSEG-VM-GENSINI-WEIGHT  PIC 9(01)V9(01).                   
