000100******************************************************************        
000200*    COPYBOOK    CADPAT                                         *         
000300*    DESCRIPTION -  PATIENT DEMOGRAPHIC / RISK-FACTOR RECORD    *         
000400*                   AS RECEIVED FROM THE CATH LAB SCHEDULING    *         
000500*                   SYSTEM FOR THE NIGHTLY SCORING RUN          *         
000600******************************************************************        
000700*    CHANGE LOG                                                 *         
000800*    030689 JS  - ORIGINAL COPYBOOK FOR SCORING PROJECT         *         
000900*    091191 TGD - ADDED FAMILY-HISTORY FLAG PER CARDIOLOGY      *         
001000*                 COMMITTEE REQUEST                             *         
001100*    042594 AK  - WIDENED CREATININE TO 99V99 FOR RENAL PANEL   *         
001200*    122898 MM  - Y2K REMEDIATION - NO DATE FIELDS IN THIS      *         
001300*                 COPYBOOK, REVIEWED AND CLOSED                 *         
001400*    030902 JS  - ADDED REDEFINES FOR QUICK RISK-FLAG SCAN      *         
001500******************************************************************        
001600 01  CAD-PATIENT-REC.                                                     
001700     05  CADPAT-PATIENT-ID           PIC X(08).                           
001800     05  CADPAT-AGE                  PIC 9(03).                           
001900     05  CADPAT-GENDER               PIC X(01).                           
002000         88  CADPAT-MALE               VALUE "M".                         
002100         88  CADPAT-FEMALE             VALUE "F".                         
002200     05  CADPAT-RISK-FACTORS.                                             
002300         10  CADPAT-DIABETES           PIC X(01).                         
002400             88  CADPAT-IS-DIABETIC      VALUE "Y".                       
002500         10  CADPAT-HYPERTENSION       PIC X(01).                         
002600             88  CADPAT-IS-HYPERTENSIVE  VALUE "Y".                       
002700         10  CADPAT-HYPERLIPIDEMIA     PIC X(01).                         
002800             88  CADPAT-IS-DYSLIPIDEMIC  VALUE "Y".                       
002900         10  CADPAT-SMOKING            PIC X(01).                         
003000             88  CADPAT-IS-SMOKER        VALUE "Y".                       
003100         10  CADPAT-FAMILY-HISTORY     PIC X(01).                         
003200             88  CADPAT-FAM-HIST-POS     VALUE "Y".                       
003300     05  CADPAT-CREATININE           PIC 9(02)V9(02).                     
003400     05  CADPAT-EJECT-FRACTION       PIC 9(03)V9(01).                     
003500     05  FILLER                      PIC X(55).                           
003600                                                                          
003700******************************************************************        
003800*    ALTERNATE VIEW - USED BY 300-VALIDATE-PATIENT TO TEST THE   *        
003900*    FIVE RISK FLAGS AS A BLOCK BEFORE EDITING THEM ONE BY ONE   *        
004000******************************************************************        
004100 01  CAD-PATIENT-REC-ALT REDEFINES CAD-PATIENT-REC.                       
004200     05  CADPAT-ALT-PATIENT-ID       PIC X(08).                           
004300     05  CADPAT-ALT-AGE              PIC 9(03).                           
004400     05  CADPAT-ALT-GENDER           PIC X(01).                           
004500     05  CADPAT-ALT-RISK-FLAGS       PIC X(05).                           
004600     05  CADPAT-ALT-LAB-VALUES       PIC X(08).                           
004700     05  FILLER                      PIC X(55).                           
