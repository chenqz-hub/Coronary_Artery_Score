000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  SYNSCORE.                                                   
000400 AUTHOR. JON SAYLES.                                                      
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 04/07/89.                                                  
000700 DATE-COMPILED. 04/07/89.                                                 
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900                                                                          
001000******************************************************************        
001100*REMARKS.                                                                 
001200*                                                                         
001300*          CALLED BY CADSCORE FOR EVERY VALID PATIENT.                    
001400*          COMPUTES THE SYNTAX ANATOMICAL SCORE FROM THE                  
001500*          PATIENT'S LESION TABLE, THE CLINICAL SCORE FROM THE            
001600*          PATIENT'S DEMOGRAPHIC/LAB FIELDS, THE SYNTAX-II                
001700*          COMPOSITE, AND THE SYNTAX RISK CATEGORY.                       
001800*                                                                         
001900*          RETURNS A NON-ZERO RETURN-CD ONLY ON A PROGRAM BUG -           
002000*          THE CALLER HAS ALREADY RUN 300/350-VALIDATE-xxxx SO            
002100*          BAD DATA SHOULD NEVER REACH THIS SUBPROGRAM.                   
002200******************************************************************        
002300*    CHANGE LOG                                                           
002400*    040789 JS  - ORIGINAL SUBPROGRAM                                     
002500*    071291 TGD - ADDED TORTUOUS AND LENGTH-MM COMPLEXITY                 
002600*                 ADD-ONS PER CARDIOLOGY REVIEW                           
002700*    091593 AK  - CORRECTED STENOSIS-FACTOR BOUNDARY AT 90%               
002800*                 (WAS USING > INSTEAD OF >=)                             
002900*    122898 MM  - Y2K REMEDIATION - NO DATE FIELDS, CLOSED                
003000*    052301 JS  - ADDED SYNTAX-II CLINICAL ADJUSTMENT PER NEW             
003100*                 CARDIOLOGY PROTOCOL (WAS ANATOMICAL-ONLY)               
003200******************************************************************        
003300*    091814 JS  - ADDED THE PER-LESION ANATOMICAL SCORE TO THE            
003400*                 RESULT AREA (SYNSCORE-LESION-SCORE) SO CADSCORE         
003500*                 CAN PRINT EACH LESION'S OWN CONTRIBUTION ON THE         
003600*                 DETAIL LINE INSTEAD OF JUST THE PATIENT TOTAL           
003700                                                                          
003800 ENVIRONMENT DIVISION.                                                    
003900 CONFIGURATION SECTION.                                                   
004000 SOURCE-COMPUTER. IBM-390.                                                
004100 OBJECT-COMPUTER. IBM-390.                                                
004200 INPUT-OUTPUT SECTION.                                                    
004300                                                                          
004400 DATA DIVISION.                                                           
004500 FILE SECTION.                                                            
004600                                                                          
004700 WORKING-STORAGE SECTION.                                                 
004800 COPY CADSEG.                                                             
004900                                                                          
005000 01  WS-LESION-CALC-FIELDS.                                               
005100     05  WS-SEG-ID                   PIC 9(02) COMP.                      
005200     05  WS-SYN-WEIGHT                PIC 9(01)V9(01).                    
005300     05  WS-STENOSIS-FACTOR            PIC 9(01)V9(01).                   
005400     05  WS-BASE-SCORE                PIC S9(03)V9(02) COMP-3.            
005500     05  WS-COMPLEXITY-SCORE          PIC S9(03)V9(01) COMP-3.            
005600     05  FILLER                       PIC X(10).                          
005700                                                                          
005800 01  WS-LESION-CALC-FIELDS-ALT REDEFINES WS-LESION-CALC-FIELDS.           
005900     05  FILLER                       PIC X(22).                          
006000                                                                          
006100 01  WS-ACCUMULATORS.                                                     
006200     05  WS-ANATOMICAL-TOTAL          PIC S9(04)V9(02) COMP-3.            
006300     05  WS-CLINICAL-PTS              PIC S9(03) COMP.                    
006400     05  FILLER                       PIC X(08).                          
006500                                                                          
006600 77  WS-LES-SUB                       PIC 9(02) COMP.                     
006700 77  WS-MORE-LESIONS-SW               PIC X(01) VALUE "Y".                
006800     88  NO-MORE-LESIONS                VALUE "N".                        
006900                                                                          
007000 LINKAGE SECTION.                                                         
007100 COPY CADPAT.                                                             
007200 COPY CADLES.                                                             
007300                                                                          
007400 01  SYNSCORE-RESULT.                                                     
007500     05  SYNSCORE-SYNTAX-SCORE        PIC 9(04)V9(01).                    
007600     05  SYNSCORE-SYNTAX-RISK         PIC X(12).                          
007700     05  SYNSCORE-SYNTAX-II-SCORE     PIC 9(04)V9(01).                    
007800     05  SYNSCORE-CLINICAL-SCORE      PIC 9(03).                          
007900     05  SYNSCORE-LESION-SCORE OCCURS 50 TIMES                            
008000             PIC 9(03)V9(01).                                             
008100                                                                          
008200 01  RETURN-CD                        PIC S9(04) COMP.                    
008300                                                                          
008400 PROCEDURE DIVISION USING CAD-PATIENT-REC, CAD-PATIENT-LESIONS,           
008500                           SYNSCORE-RESULT, RETURN-CD.                    
008600 000-HOUSEKEEPING.                                                        
008700     MOVE ZERO TO RETURN-CD.                                              
008800     MOVE ZERO TO WS-ANATOMICAL-TOTAL.                                    
008900     MOVE ZERO TO WS-CLINICAL-PTS.                                        
009000     MOVE ZERO TO SYNSCORE-SYNTAX-SCORE.                                  
009100     MOVE ZERO TO SYNSCORE-SYNTAX-II-SCORE.                               
009200     MOVE SPACES TO SYNSCORE-SYNTAX-RISK.                                 
009300                                                                          
009400     IF CADLES-LESION-COUNT = ZERO                                        
009500         MOVE "LOW         " TO SYNSCORE-SYNTAX-RISK                      
009600         GO TO 200-CALC-CLINICAL-SCORE.                                   
009700                                                                          
009800     PERFORM 100-CALC-LESION-SCORES THRU 100-EXIT                         
009900             VARYING WS-LES-SUB FROM 1 BY 1                               
010000             UNTIL WS-LES-SUB > CADLES-LESION-COUNT.                      
010100                                                                          
010200 100-CALC-LESION-SCORES.                                                  
010300******** SKIP LESIONS UNDER THE 50% SYNTAX CUT-OFF                        
010400     MOVE ZERO TO SYNSCORE-LESION-SCORE(WS-LES-SUB).                      
010500     IF CADLES-T-STENOSIS-PCT(WS-LES-SUB) < 50.0                          
010600         GO TO 100-EXIT.                                                  
010700                                                                          
010800     IF CADLES-T-SEGMENT-ID(WS-LES-SUB) NOT = ZERO                        
010900         MOVE CADLES-T-SEGMENT-ID(WS-LES-SUB) TO WS-SEG-ID                
011000         PERFORM 150-LOOKUP-SEGMENT THRU 150-EXIT                         
011100     ELSE                                                                 
011200         PERFORM 160-INFER-SEGMENT THRU 160-EXIT.                         
011300                                                                          
011400     IF CADLES-T-STENOSIS-PCT(WS-LES-SUB) >= 99.0                         
011500         MOVE 5.0 TO WS-STENOSIS-FACTOR                                   
011600     ELSE IF CADLES-T-STENOSIS-PCT(WS-LES-SUB) >= 90.0                    
011700         MOVE 2.0 TO WS-STENOSIS-FACTOR                                   
011800     ELSE IF CADLES-T-STENOSIS-PCT(WS-LES-SUB) >= 70.0                    
011900         MOVE 1.5 TO WS-STENOSIS-FACTOR                                   
012000     ELSE                                                                 
012100         MOVE 1.0 TO WS-STENOSIS-FACTOR.                                  
012200                                                                          
012300     COMPUTE WS-BASE-SCORE ROUNDED =                                      
012400             WS-SYN-WEIGHT * WS-STENOSIS-FACTOR.                          
012500                                                                          
012600     MOVE ZERO TO WS-COMPLEXITY-SCORE.                                    
012700     IF CADLES-T-BIFURCATION(WS-LES-SUB) = "Y"                            
012800         ADD 1.0 TO WS-COMPLEXITY-SCORE.                                  
012900     IF CADLES-T-OSTIAL(WS-LES-SUB) = "Y"                                 
013000         ADD 0.5 TO WS-COMPLEXITY-SCORE.                                  
013100     IF CADLES-T-CALCIFIED(WS-LES-SUB) = "Y"                              
013200         ADD 2.0 TO WS-COMPLEXITY-SCORE.                                  
013300     IF CADLES-T-THROMBUS(WS-LES-SUB) = "Y"                               
013400         ADD 1.0 TO WS-COMPLEXITY-SCORE.                                  
013500     IF CADLES-T-CTO(WS-LES-SUB) = "Y"                                    
013600         ADD 5.0 TO WS-COMPLEXITY-SCORE.                                  
013700     IF CADLES-T-TORTUOUS(WS-LES-SUB) = "Y"                               
013800         ADD 1.0 TO WS-COMPLEXITY-SCORE.                                  
013900     IF CADLES-T-LENGTH-MM(WS-LES-SUB) > 20.0                             
014000         ADD 1.0 TO WS-COMPLEXITY-SCORE.                                  
014100                                                                          
014200     ADD WS-BASE-SCORE WS-COMPLEXITY-SCORE TO WS-ANATOMICAL-TOTAL.        
014300******** SAME BASE+COMPLEXITY FIGURE, KEPT PER LESION SO THE              
014400******** REPORT CAN SHOW EACH LESION'S OWN SHARE OF THE TOTAL             
014500     ADD WS-BASE-SCORE WS-COMPLEXITY-SCORE                                
014600             TO SYNSCORE-LESION-SCORE(WS-LES-SUB).                        
014700 100-EXIT.                                                                
014800     EXIT.                                                                
014900                                                                          
015000 150-LOOKUP-SEGMENT.                                                      
015100     SET CADSEG-IDX TO 1.                                                 
015200     SEARCH CADSEG-ENTRY                                                  
015300         AT END                                                           
015400             MOVE 1.0 TO WS-SYN-WEIGHT                                    
015500        WHEN CADSEG-SEGMENT-ID(CADSEG-IDX) = WS-SEG-ID                    
015600            MOVE CADSEG-SYNTAX-WEIGHT(CADSEG-IDX)                         
015700                TO WS-SYN-WEIGHT                                          
015800    END-SEARCH.                                                           
015900 150-EXIT.                                                                
016000     EXIT.                                                                
016100                                                                          
016200 160-INFER-SEGMENT.                                                       
016300     SET CADSEG-VM-IDX TO 1.                                              
016400     SEARCH CADSEG-VM-ENTRY                                               
016500         AT END                                                           
016600             MOVE 01 TO WS-SEG-ID                                         
016700         WHEN (CADSEG-VM-VESSEL(CADSEG-VM-IDX) =                          
016800                  CADLES-T-VESSEL(WS-LES-SUB)                             
016900               OR CADSEG-VM-VESSEL(CADSEG-VM-IDX) = "***")                
017000           AND (CADSEG-VM-LOCATION(CADSEG-VM-IDX) =                       
017100                  CADLES-T-LOCATION(WS-LES-SUB)                           
017200               OR CADSEG-VM-LOCATION(CADSEG-VM-IDX) = "*")                
017300            MOVE CADSEG-VM-INFERRED-SEG(CADSEG-VM-IDX)                    
017400                TO WS-SEG-ID                                              
017500     END-SEARCH.                                                          
017600     PERFORM 150-LOOKUP-SEGMENT THRU 150-EXIT.                            
017700 160-EXIT.                                                                
017800     EXIT.                                                                
017900                                                                          
018000 200-CALC-CLINICAL-SCORE.                                                 
018100     MOVE ZERO TO WS-CLINICAL-PTS.                                        
018200     IF CADPAT-AGE >= 80                                                  
018300         ADD 10 TO WS-CLINICAL-PTS                                        
018400     ELSE IF CADPAT-AGE >= 70                                             
018500         ADD 5 TO WS-CLINICAL-PTS                                         
018600     ELSE IF CADPAT-AGE >= 60                                             
018700         ADD 2 TO WS-CLINICAL-PTS.                                        
018800                                                                          
018900     IF CADPAT-FEMALE                                                     
019000         ADD 2 TO WS-CLINICAL-PTS.                                        
019100     IF CADPAT-IS-DIABETIC                                                
019200         ADD 3 TO WS-CLINICAL-PTS.                                        
019300     IF CADPAT-CREATININE > 2.00                                          
019400         ADD 4 TO WS-CLINICAL-PTS.                                        
019500     IF CADPAT-EJECT-FRACTION NOT = ZERO                                  
019600        AND CADPAT-EJECT-FRACTION < 50.0                                  
019700         ADD 3 TO WS-CLINICAL-PTS.                                        
019800                                                                          
019900     MOVE WS-CLINICAL-PTS TO SYNSCORE-CLINICAL-SCORE.                     
020000                                                                          
020100     COMPUTE SYNSCORE-SYNTAX-SCORE ROUNDED = WS-ANATOMICAL-TOTAL.         
020200                                                                          
020300     PERFORM 300-CALC-SYNTAX-II THRU 300-EXIT.                            
020400     PERFORM 400-CALC-RISK-CATEGORY THRU 400-EXIT.                        
020500     GOBACK.                                                              
020600                                                                          
020700 300-CALC-SYNTAX-II.                                                      
020800     COMPUTE SYNSCORE-SYNTAX-II-SCORE ROUNDED =                           
020900             WS-ANATOMICAL-TOTAL * (1 + (WS-CLINICAL-PTS / 100)).         
021000 300-EXIT.                                                                
021100     EXIT.                                                                
021200                                                                          
021300 400-CALC-RISK-CATEGORY.                                                  
021400     IF WS-ANATOMICAL-TOTAL <= 22.0                                       
021500         MOVE "LOW         " TO SYNSCORE-SYNTAX-RISK                      
021600     ELSE IF WS-ANATOMICAL-TOTAL <= 32.0                                  
021700         MOVE "INTERMEDIATE" TO SYNSCORE-SYNTAX-RISK                      
021800     ELSE                                                                 
021900         MOVE "HIGH        " TO SYNSCORE-SYNTAX-RISK.                     
022000 400-EXIT.                                                                
022100     EXIT.                                                                
